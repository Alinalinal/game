000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.             PLRSELCT.
000030        AUTHOR.                 R T HOLLOWAY.
000040        INSTALLATION.           MIDLAND GAME STUDIOS - DATA CTR.
000050        DATE-WRITTEN.           04/02/89.
000060        DATE-COMPILED.
000070        SECURITY.               COMPANY CONFIDENTIAL - BATCH OPS.
000080 
000090******************************************************************
000100* PLRSELCT - PLAYER REGISTRY SELECTION AND LISTING                *
000110*                                                                  *
000120* STEP 2 OF THE NIGHTLY PLAYER REGISTRY RUN.  MUST FOLLOW         *
000130* PLRMAINT.  LOADS THE REFRESHED MASTER (PLRNEW) INTO STORAGE,    *
000140* MASTER FOR PLAYERS MEETING ALL SUPPLIED CRITERIA, SORTS AND     *
000150* PAGES THE MATCHES, AND PRINTS THE LISTING (RPTOUT).  THE        *
000160* MAINTENANCE TOTALS FROM PLRMAINT'S RSLTOUT ARE TALLIED BACK IN  *
000170* AS A SUMMARY BLOCK AT THE FOOT OF THE SAME REPORT.              *
000180******************************************************************
000190*                                                                  *
000200* CHANGE LOG                                                      *
000210*                                                                  *
000220*DATE       WHO  REQ#    DESCRIPTION
000230*---------- ---- ------- --------------------------------------
000240* 04/02/89  RTH  GMS-005 ORIGINAL PROGRAM - REPLACES THE CARD
000250*                        SORTER OPERATIONS USED TO PULL A ROSTER.
000260* 08/14/90  LMK  GMS-022 ADDED LEVEL AND EXPERIENCE RANGE
000270*                        CRITERIA PER OPERATIONS REQUEST.
000280* 03/11/92  DWP  GMS-051 SUBSTRING MATCH ADDED FOR NAME AND
000290*                        TITLE - EXACT MATCH WAS TOO NARROW.
000300* 02/17/94  DWP  GMS-067 PAGE-NO AND PAGE-SIZE CRITERIA ADDED
000310*                        FOR THE OVERNIGHT DIAGNOSTIC RUN.
000320* 09/30/96  CJL  GMS-082 SORT ORDER NOW DRIVEN BY FLT-ORDER -
000330*                        FORMERLY HARD-CODED TO PLAYER ID.
000340* 12/12/98  CJL  GMS-096 YEAR 2000 REVIEW - FLT-AFTER, FLT-
000350*                        BEFORE AND PLR-BIRTH ARE FULL CCYYMMDD.
000360*                        RUN-DATE HEADING ALSO CCYY.  SIGNED OFF
000370*                        PER Y2K-0014.
000380* 06/04/01  CJL  GMS-103 SUMMARY BLOCK NOW TALLIED FROM RSLTOUT
000390*                        INSTEAD OF BEING KEYED BY HAND EACH
000400*                        NIGHT FROM THE PLRMAINT CONSOLE LOG.
000410* 04/18/03  PAS  GMS-119 MATCH TABLE BROKEN OUT FROM THE MASTER
000420*                        TABLE SO THE SORT PASS NO LONGER
000430*                        DISTURBS THE MASTER ROW ORDER.
000440* 11/09/05  PAS  GMS-131 FLT-ORDER CHECKED FOR A GARBLED FIRST
000450*                        BYTE BEFORE THE SORT PASS - A BAD FILTIN
000460*                        CARD ONCE DROPPED THE JOB TO LEVEL SORT
000470*                        WITH A SUBSCRIPT-RANGE ABEND.
000480******************************************************************
000490 
000500        ENVIRONMENT DIVISION.
000510        CONFIGURATION SECTION.
000520        SPECIAL-NAMES.
000530            C01 IS TOP-OF-FORM
000540            CLASS UPPER-ALPHA-CLASS IS 'A' THRU 'Z'.
000550 
000560        INPUT-OUTPUT SECTION.
000570        FILE-CONTROL.
000580 
000590            SELECT PLAYER-MST   ASSIGN TO PLRNEW
000600                ORGANIZATION IS SEQUENTIAL
000610                FILE STATUS IS WS-PLRMST-STATUS.
000620 
000630            SELECT FILTER-FILE  ASSIGN TO FILTIN
000640                ORGANIZATION IS SEQUENTIAL
000650                FILE STATUS IS WS-FILT-STATUS.
000660 
000670            SELECT RESULT-FILE  ASSIGN TO RSLTOUT
000680                ORGANIZATION IS SEQUENTIAL
000690                FILE STATUS IS WS-RSLT-STATUS.
000700 
000710            SELECT REPORT-FILE  ASSIGN TO RPTOUT
000720                ORGANIZATION IS LINE SEQUENTIAL
000730                FILE STATUS IS WS-RPT-STATUS.
000740 
000750        DATA DIVISION.
000760        FILE SECTION.
000770 
000780* THIS IS PLRMAINT'S PLRNEW OUTPUT, NOT THE ORIGINAL PLRMST -
000790* THE DD NAME IS KEPT AS PLAYER-MST ACROSS BOTH PROGRAMS ONLY
000800* BECAUSE THE RECORD SHAPE IS IDENTICAL AND THE OLD NAME WAS
000810* NEVER WORTH CHANGING.
000820        FD  PLAYER-MST
000830            LABEL RECORD IS STANDARD
000840            RECORD CONTAINS 97 CHARACTERS
000850            DATA RECORD IS PLAYER-REC.
000860 
000870* SAME 97-BYTE LAYOUT PLRMAINT USES - SEE THAT PROGRAM FOR
000880* THE FIELD-BY-FIELD NOTES.  NOTHING HERE IS EVER CHANGED,
000890* ONLY READ AND FILTERED.
000900        01  PLAYER-REC.
000910* PLAYER ID AS CARRIED ON THE REFRESHED MASTER.
000920            05  PLR-ID              PIC 9(10).
000930* PLAYER NAME AS CARRIED ON THE REFRESHED MASTER.
000940            05  PLR-NAME            PIC X(12).
000950* PLAYER TITLE AS CARRIED ON THE REFRESHED MASTER.
000960            05  PLR-TITLE           PIC X(30).
000970* PLAYER RACE AS CARRIED ON THE REFRESHED MASTER.
000980            05  PLR-RACE            PIC X(08).
000990* PLAYER PROFESSION AS CARRIED ON THE REFRESHED MASTER.
001000            05  PLR-PROF            PIC X(08).
001010* PLAYER BIRTH DATE AS CARRIED ON THE REFRESHED MASTER.
001020            05  PLR-BIRTH           PIC 9(08).
001030* PLAYER BANNED FLAG AS CARRIED ON THE REFRESHED MASTER.
001040            05  PLR-BANNED          PIC X(01).
001050* PLAYER EXPERIENCE AS CARRIED ON THE REFRESHED MASTER.
001060            05  PLR-EXP             PIC 9(08).
001070* PLAYER LEVEL AS DERIVED BY PLRMAINT, NOT RECOMPUTED HERE.
001080            05  PLR-LEVEL           PIC 9(04).
001090* PLAYER UNTIL-NEXT AS DERIVED BY PLRMAINT, NOT RECOMPUTED HERE.
001100            05  PLR-UNTIL           PIC 9(08).
001110 
001120* ONE SELECTION REQUEST CARD PER RUN.  EVERY CRITERION FIELD
001130* IS OPTIONAL - SPACE OR ZERO MEANS 'DO NOT FILTER ON THIS'.
001140* THE NUMERIC CRITERIA RIDE IN DISPLAY FIELDS WITH A
001150* REDEFINES, THE SAME TWO-FACED LAYOUT TRANSIN USES OVER IN
001160* PLRMAINT, SO A BLANK CARD COLUMN NEVER BOMBS A COMPUTE.
001170        FD  FILTER-FILE
001180            LABEL RECORD IS STANDARD
001190            RECORD CONTAINS 117 CHARACTERS
001200            DATA RECORD IS FILT-REC.
001210 
001220        01  FILT-REC.
001230* SUBSTRING MATCH, NOT EXACT - SEE 2110/2105-2108 BELOW.
001240            05  FLT-NAME            PIC X(12).
001250* SUBSTRING MATCH, SAME SCAN PARAGRAPHS AS NAME.
001260            05  FLT-TITLE           PIC X(30).
001270* EXACT MATCH AGAINST ONE OF THE SEVEN RACE CODES.
001280            05  FLT-RACE            PIC X(08).
001290* EXACT MATCH AGAINST ONE OF THE EIGHT PROFESSION CODES.
001300            05  FLT-PROF            PIC X(08).
001310* BORN ON OR AFTER THIS DATE - ZERO MEANS NO LOWER BOUND.
001320            05  FLT-AFTER           PIC 9(08).
001330* BORN ON OR BEFORE THIS DATE - ZERO MEANS NO UPPER BOUND.
001340            05  FLT-BEFORE          PIC 9(08).
001350* Y, N, OR SPACE FOR BOTH - SEE 2160-MATCH-BANNED BELOW.
001360            05  FLT-BANNED          PIC X(01).
001370            05  FLT-MIN-EXP         PIC X(08).
001380* NUMERIC VIEW OF FLT-MIN-EXP ONCE SPACES HAVE BEEN RULED OUT.
001390            05  FLT-MIN-EXP-NUM REDEFINES FLT-MIN-EXP
001400                                    PIC 9(08).
001410            05  FLT-MAX-EXP         PIC X(08).
001420* NUMERIC VIEW OF FLT-MAX-EXP ONCE SPACES HAVE BEEN RULED OUT.
001430            05  FLT-MAX-EXP-NUM REDEFINES FLT-MAX-EXP
001440                                    PIC 9(08).
001450            05  FLT-MIN-LVL         PIC X(04).
001460* NUMERIC VIEW OF FLT-MIN-LVL ONCE SPACES HAVE BEEN RULED OUT.
001470            05  FLT-MIN-LVL-NUM REDEFINES FLT-MIN-LVL
001480                                    PIC 9(04).
001490            05  FLT-MAX-LVL         PIC X(04).
001500* NUMERIC VIEW OF FLT-MAX-LVL ONCE SPACES HAVE BEEN RULED OUT.
001510            05  FLT-MAX-LVL-NUM REDEFINES FLT-MAX-LVL
001520                                    PIC 9(04).
001530* REPORT SORT KEY REQUESTED - DEFAULTS TO ID PER GMS-067.
001540            05  FLT-ORDER           PIC X(10).
001550* THE FIVE SORT KEYS 2220-SORT-COMPARE BELOW KNOWS HOW TO
001560* COMPARE ON.  ANYTHING ELSE FALLS THROUGH TO ID ORDER - SEE
001570* THE FIRST-BYTE CHECK AT 1200 BELOW.
001580                88  FLT-ORDER-NAME      VALUE 'NAME'.
001590                88  FLT-ORDER-EXP       VALUE 'EXPERIENCE'.
001600                88  FLT-ORDER-BIRTH     VALUE 'BIRTHDAY'.
001610                88  FLT-ORDER-LEVEL     VALUE 'LEVEL'.
001620                88  FLT-ORDER-ID        VALUE 'ID'.
001630* ZERO-RELATIVE PAGE NUMBER REQUESTED FOR THE DIAGNOSTIC RUN.
001640            05  FLT-PAGE-NO         PIC X(04).
001650* NUMERIC VIEW OF FLT-PAGE-NO ONCE SPACES HAVE DEFAULTED.
001660            05  FLT-PAGE-NO-NUM REDEFINES FLT-PAGE-NO
001670                                    PIC 9(04).
001680* MATCHES PER PAGE REQUESTED, SPACES DEFAULT TO THREE.
001690            05  FLT-PAGE-SZ         PIC X(04).
001700* NUMERIC VIEW OF FLT-PAGE-SZ ONCE SPACES HAVE DEFAULTED.
001710            05  FLT-PAGE-SZ-NUM REDEFINES FLT-PAGE-SZ
001720                                    PIC 9(04).
001730 
001740* PLRMAINT'S OUTPUT, READ AGAIN HERE ONLY AT 3400 BELOW TO
001750* BUILD THE SUMMARY BLOCK - NOTHING IN THE SELECTION LOGIC
001760* ABOVE TOUCHES THIS FILE.
001770        FD  RESULT-FILE
001780            LABEL RECORD IS STANDARD
001790            RECORD CONTAINS 14 CHARACTERS
001800            DATA RECORD IS RSLT-REC.
001810 
001820        01  RSLT-REC.
001830* ID ECHOED BACK ON THE RESULT ROW - ZERO WHEN NEVER ASSIGNED.
001840            05  RSLT-ID             PIC 9(10).
001850* THREE-DIGIT OUTCOME CODE - 200 OK, 400 REJECTED, 404 NOT FOUND.
001860            05  RSLT-STATUS         PIC X(03).
001870* ACTION CODE ECHOED BACK ONTO THE RESULT ROW.
001880            05  RSLT-ACTION         PIC X(01).
001890 
001900* THE PRINTED ROSTER.  LINAGE FOOTING AT 54 LEAVES FOUR LINES
001910* OF BOTTOM MARGIN FOR THE FOOTER BLOCK WRITTEN AT 3300 BELOW.
001920        FD  REPORT-FILE
001930            LABEL RECORD IS OMITTED
001940            RECORD CONTAINS 132 CHARACTERS
001950            LINAGE IS 58 WITH FOOTING AT 54
001960            DATA RECORD IS REPORT-REC.
001970 
001980* ONE 132-BYTE PRINT LINE, BUILT FRESH FOR EACH WRITE.
001990        01  REPORT-REC              PIC X(132).
002000 
002010        WORKING-STORAGE SECTION.
002020 
002030* FILE-STATUS BYTES CHECKED ONLY BY EYE IN AN ABEND DUMP -
002040* THIS PROGRAM HAS NO SPECIAL RECOVERY LOGIC OF ITS OWN, THE
002050* SAME AS PLRMAINT.
002060        01  WS-FILE-STATUSES.
002070            05  WS-PLRMST-STATUS    PIC XX      VALUE '00'.
002080            05  WS-FILT-STATUS      PIC XX      VALUE '00'.
002090            05  WS-RSLT-STATUS      PIC XX      VALUE '00'.
002100            05  WS-RPT-STATUS       PIC XX      VALUE '00'.
002110            05  FILLER              PIC X(04)   VALUE SPACES.
002120 
002130        01  WORK-AREA.
002140            05  W-MATCH-SW          PIC XXX     VALUE 'YES'.
002150                88  SEL-PLAYER-MATCHES  VALUE 'YES'.
002160                88  SEL-PLAYER-REJECTED VALUE 'NO'.
002170            05  W-FOUND-SW          PIC XXX     VALUE 'NO'.
002180                88  SEL-FILTER-FOUND    VALUE 'YES'.
002190                88  SEL-FILTER-NOTFND   VALUE 'NO'.
002200            05  W-SWAP-SW           PIC XXX     VALUE 'NO'.
002210                88  SEL-SORT-SWAPPED    VALUE 'YES'.
002220            05  W-RSLT-EOF          PIC XXX     VALUE 'NO'.
002230                88  SEL-RSLTIN-AT-EOF   VALUE 'YES'.
002240            05  W-MASTER-EOF        PIC XXX     VALUE 'NO'.
002250                88  SEL-MASTER-AT-EOF   VALUE 'YES'.
002260            05  FILLER              PIC X(05)   VALUE SPACES.
002270 
002280* RUN DATE FOR THE REPORT HEADING ONLY - BROKEN OUT BY
002290* REDEFINES THE SAME WAY PLRMAINT DOES IT, THEN WIDENED TO A
002300* FULL CCYY HERE BECAUSE THE HEADING PRINTS THE CENTURY
002310* (GMS-096 ABOVE).
002320        01  WS-RUN-DATE-RAW         PIC 9(06)   VALUE ZERO.
002330        01  WS-RUN-DATE REDEFINES WS-RUN-DATE-RAW.
002340* TWO-DIGIT YEAR VIEW, REDEFINING THE RAW RUN DATE.
002350            05  WS-RUN-YY           PIC 99.
002360* TWO-DIGIT MONTH VIEW, REDEFINING THE RAW RUN DATE.
002370            05  WS-RUN-MM           PIC 99.
002380* TWO-DIGIT DAY VIEW, REDEFINING THE RAW RUN DATE.
002390            05  WS-RUN-DD           PIC 99.
002400* FULL FOUR-DIGIT RUN YEAR FOR THE REPORT BANNER.
002410        01  WS-RUN-CCYY             PIC 9(04)   COMP VALUE 0.
002420 
002430* PLAYER AND MATCH COUNTS BROKEN OUT AS STANDALONE 77-LEVEL
002440* ITEMS, THE SHOP'S OLD HABIT FOR THE TWO COUNTS A PROGRAM
002450* CANNOT RUN WITHOUT - EVERY OTHER SUBSCRIPT AND TALLY STAYS
002460* GROUPED BELOW IN WS-COUNTERS.
002470        77  W-PLR-CNT               PIC 9(06)   COMP VALUE 0.
002480        77  W-MATCH-CNT             PIC 9(06)   COMP VALUE 0.
002490 
002500* WORKING SUBSCRIPTS AND THE CONTROL-TOTAL COUNTERS FOR THE
002510* SUMMARY BLOCK - C-PCTR IS THE PAGE COUNTER THE HEADING
002520* ROUTINE BUMPS EACH TIME IT FIRES.
002530        01  WS-COUNTERS.
002540* WORKING SUBSCRIPT INTO THE IN-STORAGE PLAYER TABLE.
002550            05  W-PLR-SUB           PIC 9(06)   COMP VALUE 0.
002560* OUTER SUBSCRIPT COUNTING DOWN THE BUBBLE SORT PASSES.
002570            05  W-SORT-I            PIC 9(06)   COMP VALUE 0.
002580* INNER SUBSCRIPT WALKING THE UNSORTED PORTION OF THE TABLE.
002590            05  W-SORT-J            PIC 9(06)   COMP VALUE 0.
002600* MATCHES STILL TO SKIP BEFORE THE REQUESTED PAGE BEGINS.
002610            05  W-SKIP-CNT          PIC 9(08)   COMP VALUE 0.
002620* SUBSCRIPT INTO THE SORTED MATCH TABLE DURING PAGING.
002630            05  W-PAGE-SUB          PIC 9(06)   COMP VALUE 0.
002640* DETAIL LINES PRINTED SO FAR ON THE CURRENT PAGE.
002650            05  W-PAGE-OUT-CNT      PIC 9(06)   COMP VALUE 0.
002660* RUNNING PAGE NUMBER - NEVER RESET, SEE 9900-HEADING ABOVE.
002670            05  C-PCTR              PIC 9(02)   COMP VALUE 0.
002680* COUNT OF TRANSACTION CARDS READ THIS RUN.
002690            05  W-TRAN-READ-CNT     PIC 9(06)   COMP VALUE 0.
002700* CONTROL TOTAL - CREATE TRANSACTIONS PROCESSED.
002710            05  W-CREATE-CNT        PIC 9(06)   COMP VALUE 0.
002720* CONTROL TOTAL - UPDATE TRANSACTIONS PROCESSED.
002730            05  W-UPDATE-CNT        PIC 9(06)   COMP VALUE 0.
002740* CONTROL TOTAL - DELETE TRANSACTIONS PROCESSED.
002750            05  W-DELETE-CNT        PIC 9(06)   COMP VALUE 0.
002760* CONTROL TOTAL - GET TRANSACTIONS PROCESSED.
002770            05  W-GET-CNT           PIC 9(06)   COMP VALUE 0.
002780* CONTROL TOTAL - TRANSACTIONS ACCEPTED, STATUS 200.
002790            05  W-OK-CNT            PIC 9(06)   COMP VALUE 0.
002800* CONTROL TOTAL - TRANSACTIONS REJECTED, STATUS 400.
002810            05  W-BAD-CNT           PIC 9(06)   COMP VALUE 0.
002820* CONTROL TOTAL - LOOKUPS THAT MISSED, STATUS 404.
002830            05  W-NOTFND-CNT        PIC 9(06)   COMP VALUE 0.
002840            05  FILLER              PIC X(04)   VALUE SPACES.
002850 
002860* GENERIC TRIM/SUBSTRING WORK AREA - SHARED BY THE NAME AND
002870* TITLE MATCH PARAGRAPHS SO THE SCAN LOGIC IS WRITTEN ONCE.
002880        01  WS-SUBSTR-WORK.
002890* FIELD COPY BEING TRIMMED AT 2105/2106 ABOVE.
002900            05  W-TRIM-WORK         PIC X(30).
002910* MASTER FIELD COPY BEING SCANNED FOR A SUBSTRING MATCH.
002920            05  W-SRCH-WORK         PIC X(30).
002930* SIGNIFICANT LENGTH REMAINING AFTER THE TRIM.
002940            05  W-TRIM-LEN          PIC 9(02)   COMP VALUE 0.
002950* STARTING POSITION TRIED ON EACH SUBSTRING SCAN STEP.
002960            05  W-SRCH-POS          PIC 9(02)   COMP VALUE 0.
002970* LAST STARTING POSITION WORTH TRYING IN THE SCAN.
002980            05  W-SRCH-MAX          PIC 9(02)   COMP VALUE 0.
002990            05  FILLER              PIC X(04)   VALUE SPACES.
003000 
003010* IN-STORAGE IMAGE OF THE UPDATED MASTER - LOADED ONCE AT
003020* START-UP.  T- PREFIX PER THE SHOP'S TABLE CONVENTION.
003030        01  PLAYER-TABLE.
003040            05  T-PLR-ENTRY OCCURS 9999 TIMES.
003050                10  T-PLR-ID        PIC 9(10).
003060                10  T-PLR-NAME      PIC X(12).
003070                10  T-PLR-TITLE     PIC X(30).
003080                10  T-PLR-RACE      PIC X(08).
003090                10  T-PLR-PROF      PIC X(08).
003100                10  T-PLR-BIRTH     PIC 9(08).
003110                10  T-PLR-BANNED    PIC X(01).
003120                10  T-PLR-EXP       PIC 9(08).
003130                10  T-PLR-LEVEL     PIC 9(04).
003140                10  T-PLR-UNTIL     PIC 9(08).
003150                10  FILLER          PIC X(05).
003160 
003170* MATCHES FOUND ON THIS RUN - BROKEN OUT FROM PLAYER-TABLE
003180* SO THE SORT PASS (2200-SORT-MATCHES) LEAVES THE MASTER
003190* TABLE ROW ORDER UNDISTURBED (GMS-119).
003200        01  MATCH-TABLE.
003210            05  M-MCH-ENTRY OCCURS 9999 TIMES.
003220                10  M-PLR-ID        PIC 9(10).
003230                10  M-PLR-NAME      PIC X(12).
003240                10  M-PLR-TITLE     PIC X(30).
003250                10  M-PLR-RACE      PIC X(08).
003260                10  M-PLR-PROF      PIC X(08).
003270                10  M-PLR-BIRTH     PIC 9(08).
003280                10  M-PLR-BIRTH-PRT REDEFINES M-PLR-BIRTH.
003290                    15  M-PLR-B-CCYY  PIC 9(04).
003300                    15  M-PLR-B-MM    PIC 9(02).
003310                    15  M-PLR-B-DD    PIC 9(02).
003320                10  M-PLR-BANNED    PIC X(01).
003330                10  M-PLR-EXP       PIC 9(08).
003340                10  M-PLR-LEVEL     PIC 9(04).
003350                10  M-PLR-UNTIL     PIC 9(08).
003360                10  FILLER          PIC X(05).
003370 
003380        01  HOLD-MCH-ENTRY.
003390            05  FILLER              PIC X(91).
003400 
003410        01  RUN-TITLE-LINE.
003420            05  FILLER    PIC X(35)  VALUE SPACES.
003430            05  FILLER    PIC X(40)
003440                   VALUE 'PLAYER REGISTRY SELECTION LISTING'.
003450            05  FILLER    PIC X(05)  VALUE SPACES.
003460            05  FILLER    PIC X(10)  VALUE 'RUN DATE:'.
003470* RUN YEAR PRINTED IN THE PAGE BANNER.
003480            05  O-RUN-CCYY  PIC 9(04).
003490            05  FILLER    PIC X(01)  VALUE '-'.
003500* RUN MONTH PRINTED IN THE PAGE BANNER.
003510            05  O-RUN-MM  PIC 99.
003520            05  FILLER    PIC X(01)  VALUE '-'.
003530* RUN DAY PRINTED IN THE PAGE BANNER.
003540            05  O-RUN-DD  PIC 99.
003550            05  FILLER    PIC X(05)  VALUE SPACES.
003560            05  FILLER    PIC X(06)  VALUE 'PAGE:'.
003570* PAGE NUMBER PRINTED IN THE PAGE BANNER.
003580            05  O-PAGE    PIC Z9.
003590            05  FILLER    PIC X(19)  VALUE SPACES.
003600 
003610        01  COLUMN-HEADING-LINE.
003620            05  FILLER    PIC X(02)  VALUE SPACES.
003630            05  FILLER    PIC X(10)  VALUE 'ID'.
003640            05  FILLER    PIC X(02)  VALUE SPACES.
003650            05  FILLER    PIC X(12)  VALUE 'NAME'.
003660            05  FILLER    PIC X(02)  VALUE SPACES.
003670            05  FILLER    PIC X(30)  VALUE 'TITLE'.
003680            05  FILLER    PIC X(02)  VALUE SPACES.
003690            05  FILLER    PIC X(08)  VALUE 'RACE'.
003700            05  FILLER    PIC X(02)  VALUE SPACES.
003710            05  FILLER    PIC X(08)  VALUE 'PROF'.
003720            05  FILLER    PIC X(02)  VALUE SPACES.
003730            05  FILLER    PIC X(10)  VALUE 'BIRTHDAY'.
003740            05  FILLER    PIC X(02)  VALUE SPACES.
003750            05  FILLER    PIC X(06)  VALUE 'BAN'.
003760            05  FILLER    PIC X(02)  VALUE SPACES.
003770            05  FILLER    PIC X(11)  VALUE 'EXPERIENCE'.
003780            05  FILLER    PIC X(02)  VALUE SPACES.
003790            05  FILLER    PIC X(05)  VALUE 'LEVEL'.
003800            05  FILLER    PIC X(02)  VALUE SPACES.
003810            05  FILLER    PIC X(12)  VALUE 'UNTIL-NEXT'.
003820 
003830        01  DETAIL-LINE.
003840            05  FILLER    PIC X(02)  VALUE SPACES.
003850* ID COLUMN OF THE DETAIL LINE.
003860            05  O-ID      PIC Z(9)9.
003870            05  FILLER    PIC X(02)  VALUE SPACES.
003880* NAME COLUMN OF THE DETAIL LINE.
003890            05  O-NAME    PIC X(12).
003900            05  FILLER    PIC X(02)  VALUE SPACES.
003910* TITLE COLUMN OF THE DETAIL LINE.
003920            05  O-TITLE   PIC X(30).
003930            05  FILLER    PIC X(02)  VALUE SPACES.
003940* RACE COLUMN OF THE DETAIL LINE.
003950            05  O-RACE    PIC X(08).
003960            05  FILLER    PIC X(02)  VALUE SPACES.
003970* PROFESSION COLUMN OF THE DETAIL LINE.
003980            05  O-PROF    PIC X(08).
003990            05  FILLER    PIC X(02)  VALUE SPACES.
004000* BIRTH YEAR COLUMN OF THE DETAIL LINE.
004010            05  O-B-CCYY  PIC 9(04).
004020            05  FILLER    PIC X(01)  VALUE '-'.
004030* BIRTH MONTH COLUMN OF THE DETAIL LINE.
004040            05  O-B-MM    PIC 99.
004050            05  FILLER    PIC X(01)  VALUE '-'.
004060* BIRTH DAY COLUMN OF THE DETAIL LINE.
004070            05  O-B-DD    PIC 99.
004080            05  FILLER    PIC X(02)  VALUE SPACES.
004090* BANNED COLUMN OF THE DETAIL LINE - SPELLED OUT, NOT Y/N.
004100            05  O-BANNED  PIC X(06).
004110            05  FILLER    PIC X(02)  VALUE SPACES.
004120* EXPERIENCE COLUMN OF THE DETAIL LINE, ZERO-SUPPRESSED.
004130            05  O-EXP     PIC Z(7)9.
004140            05  FILLER    PIC X(02)  VALUE SPACES.
004150* LEVEL COLUMN OF THE DETAIL LINE, ZERO-SUPPRESSED.
004160            05  O-LEVEL   PIC Z(3)9.
004170            05  FILLER    PIC X(02)  VALUE SPACES.
004180* UNTIL-NEXT COLUMN OF THE DETAIL LINE, ZERO-SUPPRESSED.
004190            05  O-UNTIL   PIC Z(7)9.
004200            05  FILLER    PIC X(08)  VALUE SPACES.
004210 
004220        01  FOOTER-LINE.
004230            05  FILLER    PIC X(20)  VALUE SPACES.
004240            05  FILLER    PIC X(22)
004250                   VALUE 'TOTAL PLAYERS MATCHED:'.
004260* TOTAL MATCH COUNT PRINTED IN THE FOOTER.
004270            05  O-FTR-MATCH     PIC Z(5)9.
004280            05  FILLER    PIC X(10)  VALUE SPACES.
004290            05  FILLER    PIC X(10)  VALUE 'PAGE NO:'.
004300* PAGE NUMBER REQUESTED, ECHOED IN THE FOOTER.
004310            05  O-FTR-PAGE-NO   PIC Z(3)9.
004320            05  FILLER    PIC X(08)  VALUE SPACES.
004330            05  FILLER    PIC X(11)  VALUE 'PAGE SIZE:'.
004340* PAGE SIZE REQUESTED, ECHOED IN THE FOOTER.
004350            05  O-FTR-PAGE-SZ   PIC Z(3)9.
004360            05  FILLER    PIC X(37)  VALUE SPACES.
004370 
004380        01  SUMMARY-HDR-LINE.
004390            05  FILLER    PIC X(40)  VALUE SPACES.
004400            05  FILLER    PIC X(30)  VALUE 'MAINTENANCE RUN SUMMARY'.
004410            05  FILLER    PIC X(62)  VALUE SPACES.
004420 
004430        01  SUM-TRAN-LINE.
004440            05  FILLER    PIC X(40)
004450                   VALUE '  TRANSACTIONS READ.......:'.
004460* TRANSACTION CARDS READ, PRINTED ON THE SUMMARY BLOCK.
004470            05  O-SUM-TRAN      PIC Z(5)9.
004480            05  FILLER    PIC X(86)  VALUE SPACES.
004490 
004500        01  SUM-CREATE-LINE.
004510            05  FILLER    PIC X(40)
004520                   VALUE '  CREATE..................:'.
004530* CREATE COUNT PRINTED ON THE SUMMARY BLOCK.
004540            05  O-SUM-CREATE    PIC Z(5)9.
004550            05  FILLER    PIC X(86)  VALUE SPACES.
004560 
004570        01  SUM-UPDATE-LINE.
004580            05  FILLER    PIC X(40)
004590                   VALUE '  UPDATE..................:'.
004600* UPDATE COUNT PRINTED ON THE SUMMARY BLOCK.
004610            05  O-SUM-UPDATE    PIC Z(5)9.
004620            05  FILLER    PIC X(86)  VALUE SPACES.
004630 
004640        01  SUM-DELETE-LINE.
004650            05  FILLER    PIC X(40)
004660                   VALUE '  DELETE..................:'.
004670* DELETE COUNT PRINTED ON THE SUMMARY BLOCK.
004680            05  O-SUM-DELETE    PIC Z(5)9.
004690            05  FILLER    PIC X(86)  VALUE SPACES.
004700 
004710        01  SUM-GET-LINE.
004720            05  FILLER    PIC X(40)
004730                   VALUE '  GET.....................:'.
004740* GET COUNT PRINTED ON THE SUMMARY BLOCK.
004750            05  O-SUM-GET       PIC Z(5)9.
004760            05  FILLER    PIC X(86)  VALUE SPACES.
004770 
004780        01  SUM-OK-LINE.
004790            05  FILLER    PIC X(40)
004800                   VALUE '  ACCEPTED (200)..........:'.
004810* ACCEPTED COUNT (STATUS 200) PRINTED ON THE SUMMARY BLOCK.
004820            05  O-SUM-OK        PIC Z(5)9.
004830            05  FILLER    PIC X(86)  VALUE SPACES.
004840 
004850        01  SUM-BAD-LINE.
004860            05  FILLER    PIC X(40)
004870                   VALUE '  REJECTED-INVALID (400)..:'.
004880* REJECTED COUNT (STATUS 400) PRINTED ON THE SUMMARY BLOCK.
004890            05  O-SUM-BAD       PIC Z(5)9.
004900            05  FILLER    PIC X(86)  VALUE SPACES.
004910 
004920        01  SUM-NOTFND-LINE.
004930            05  FILLER    PIC X(40)
004940                   VALUE '  NOT-FOUND (404).........:'.
004950* NOT-FOUND COUNT (STATUS 404) PRINTED ON THE SUMMARY BLOCK.
004960            05  O-SUM-NOTFND    PIC Z(5)9.
004970            05  FILLER    PIC X(86)  VALUE SPACES.
004980 
004990        PROCEDURE DIVISION.
005000 
005010* STEP 2 RUNS STRAIGHT THROUGH, NO LOOPING AT THE MAIN-LINE
005020* LEVEL - THE WHOLE MASTER IS FILTERED, SORTED AND PAGED IN
005030* ONE PASS OF 2000-MAINLINE BECAUSE THE REQUEST FILE CARRIES
005040* EXACTLY ONE SELECTION CARD PER RUN (SEE 1200 BELOW).
005050        0000-PLRSELCT.
005060* RUNS ONE-TIME START-UP AT 1000-INIT.
005070            PERFORM 1000-INIT THRU 1000-EXIT.
005080* DRIVES ONE PASS OF THE BATCH LOGIC AT 2000-MAINLINE.
005090            PERFORM 2000-MAINLINE THRU 2000-EXIT.
005100* CLOSES OUT THE RUN AT 3000-CLOSING.
005110            PERFORM 3000-CLOSING THRU 3000-EXIT.
005120            STOP RUN.
005130 
005140*----------------------------------------------------------*
005150* INITIALIZATION                                           *
005160*----------------------------------------------------------*
005170* LOADS PLRNEW (PLRMAINT'S OUTPUT, NOT THE ORIGINAL PLRMST)
005180* INTO STORAGE, THEN PULLS THE ONE SELECTION REQUEST RECORD
005190* AND PRINTS THE REPORT HEADING BEFORE ANY FILTERING STARTS.
005200        1000-INIT.
005210            ACCEPT WS-RUN-DATE-RAW FROM DATE.
005220* DERIVES THE RUN'S RUN CCYY.
005230            COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY.
005240 
005250* OPENS PLAYER-MST FOR THE RUN.
005260            OPEN INPUT  PLAYER-MST
005270                        FILTER-FILE
005280                        RESULT-FILE.
005290* OPENS REPORT-FILE FOR THE RUN.
005300            OPEN OUTPUT REPORT-FILE.
005310 
005320* LOADS THE MASTER INTO THE IN-STORAGE TABLE AT 1100-LOAD-MASTER.
005330            PERFORM 1100-LOAD-MASTER THRU 1100-EXIT.
005340* READS THE ONE SELECTION REQUEST RECORD AT 1200-READ-FILTER.
005350            PERFORM 1200-READ-FILTER THRU 1200-EXIT.
005360* WRITES THE PAGE TITLE AND COLUMN HEADINGS AT 9900-HEADING.
005370            PERFORM 9900-HEADING     THRU 9900-EXIT.
005380        1000-EXIT.
005390            EXIT.
005400 
005410        1100-LOAD-MASTER.
005420* CARRIES 0 TO THE WORKING PLR CNT.
005430            MOVE 0    TO W-PLR-CNT.
005440* CARRIES THE VALUE 'NO' TO THE WORKING MASTER EOF.
005450            MOVE 'NO' TO W-MASTER-EOF.
005460* READS A SINGLE MASTER RECORD INTO THE TABLE AT 1110-LOAD-ONE-MASTER.
005470            PERFORM 1110-LOAD-ONE-MASTER THRU 1110-EXIT
005480                UNTIL SEL-MASTER-AT-EOF.
005490        1100-EXIT.
005500            EXIT.
005510 
005520* READS ONE ENTRY OF THE REFRESHED MASTER STRAIGHT INTO THE
005530* TABLE - NO MAX-ID TRACKING NEEDED HERE, PLRMAINT ALREADY
005540* DID THAT WORK BEFORE WRITING PLRNEW.
005550        1110-LOAD-ONE-MASTER.
005560* BUMPS THE WORKING PLR CNT.
005570            ADD 1 TO W-PLR-CNT.
005580* READS THE NEXT PLAYER MASTER RECORD.
005590            READ PLAYER-MST INTO T-PLR-ENTRY(W-PLR-CNT)
005600                AT END
005610* BACKS OFF THE WORKING PLR CNT.
005620                    SUBTRACT 1 FROM W-PLR-CNT
005630* CARRIES THE VALUE 'YES' TO THE WORKING MASTER EOF.
005640                    MOVE 'YES' TO W-MASTER-EOF
005650            END-READ.
005660        1110-EXIT.
005670            EXIT.
005680 
005690* ONE SELECTION REQUEST RECORD PER RUN.  SPACE/ZERO FIELDS
005700* ORDER/PAGE-NO/PAGE-SZ DEFAULTS WHEN SPACES PER GMS-067.
005710        1200-READ-FILTER.
005720* READS THE SELECTION REQUEST RECORD.
005730            READ FILTER-FILE
005740                AT END
005750                    DISPLAY 'PLRSELCT - FILTIN IS EMPTY - '
005760                        'DEFAULTS APPLIED TO ENTIRE MASTER'
005770            END-READ.
005780 
005790* CHECKS WHETHER THE REQUEST'S ORDER = SPACES.
005800            IF FLT-ORDER = SPACES
005810* CARRIES THE VALUE 'ID' TO THE REQUEST'S ORDER.
005820                MOVE 'ID' TO FLT-ORDER
005830            END-IF.
005840* CHECKS WHETHER THE REQUEST'S ORDER NOT IS UPPER ALPHA CLASS.
005850            IF FLT-ORDER(1:1) NOT IS UPPER-ALPHA-CLASS
005860                DISPLAY 'PLRSELCT - FLT-ORDER GARBLED - FORCED TO ID'
005870* CARRIES THE VALUE 'ID' TO THE REQUEST'S ORDER.
005880                MOVE 'ID' TO FLT-ORDER
005890            END-IF.
005900* CHECKS WHETHER THE REQUEST'S PAGE NO = SPACES.
005910            IF FLT-PAGE-NO = SPACES
005920* CARRIES 0 TO THE REQUEST'S PAGE NO NUM.
005930                MOVE 0 TO FLT-PAGE-NO-NUM
005940            END-IF.
005950* CHECKS WHETHER THE REQUEST'S PAGE SZ = SPACES.
005960            IF FLT-PAGE-SZ = SPACES
005970* CARRIES 3 TO THE REQUEST'S PAGE SZ NUM.
005980                MOVE 3 TO FLT-PAGE-SZ-NUM
005990            END-IF.
006000        1200-EXIT.
006010            EXIT.
006020 
006030*----------------------------------------------------------*
006040* SELECT, SORT, PAGE, REPORT                               *
006050*----------------------------------------------------------*
006060        2000-MAINLINE.
006070* CARRIES 0 TO THE WORKING MATCH CNT.
006080            MOVE 0 TO W-MATCH-CNT.
006090* TESTS THE TABLE ENTRY AGAINST EVERY REQUEST FIELD AT 2100-APPLY-FILTER.
006100            PERFORM 2100-APPLY-FILTER THRU 2100-EXIT
006110                VARYING W-PLR-SUB FROM 1 BY 1
006120                UNTIL W-PLR-SUB > W-PLR-CNT.
006130 
006140* SORTS THE MATCH TABLE INTO REPORT ORDER AT 2200-SORT-MATCHES.
006150            PERFORM 2200-SORT-MATCHES THRU 2200-EXIT.
006160* SKIPS AND PRINTS THE REQUESTED PAGE OF MATCHES AT 2300-PAGE-MATCHES.
006170            PERFORM 2300-PAGE-MATCHES THRU 2300-EXIT.
006180* WRITES THE ONE-TIME REPORT FOOTER AT 3300-FOOTER.
006190            PERFORM 3300-FOOTER       THRU 3300-EXIT.
006200* RE-TALLIES RSLTOUT INTO THE MAINTENANCE SUMMARY AT 3400-SUMMARY-BLOCK.
006210            PERFORM 3400-SUMMARY-BLOCK THRU 3400-EXIT.
006220        2000-EXIT.
006230            EXIT.
006240 
006250* EACH FILTER FIELD LEFT SPACE/ZERO ON THE REQUEST CARD IS A
006260* WILDCARD - IT PASSES EVERY PLAYER.  ONE SUB-PARAGRAPH PER
006270* FIELD, SHORT-CIRCUITED THE MOMENT A PLAYER FAILS ANY OF
006280* THEM SINCE THE REMAINING CHECKS CANNOT CHANGE THE ANSWER.
006290        2100-APPLY-FILTER.
006300* CARRIES THE VALUE 'YES' TO THE WORKING MATCH SW.
006310            MOVE 'YES' TO W-MATCH-SW.
006320* TESTS THE NAME FIELD AGAINST THE REQUEST AT 2110-MATCH-NAME.
006330            PERFORM 2110-MATCH-NAME THRU 2110-EXIT.
006340* CHECKS WHETHER SEL PLAYER MATCHES.
006350            IF SEL-PLAYER-MATCHES
006360* TESTS THE TITLE FIELD AGAINST THE REQUEST AT 2120-MATCH-TITLE.
006370                PERFORM 2120-MATCH-TITLE THRU 2120-EXIT
006380            END-IF.
006390* CHECKS WHETHER SEL PLAYER MATCHES.
006400            IF SEL-PLAYER-MATCHES
006410* TESTS THE RACE CODE AGAINST THE REQUEST AT 2130-MATCH-RACE.
006420                PERFORM 2130-MATCH-RACE THRU 2130-EXIT
006430            END-IF.
006440* CHECKS WHETHER SEL PLAYER MATCHES.
006450            IF SEL-PLAYER-MATCHES
006460* TESTS THE PROFESSION CODE AGAINST THE REQUEST AT 2140-MATCH-PROF.
006470                PERFORM 2140-MATCH-PROF THRU 2140-EXIT
006480            END-IF.
006490* CHECKS WHETHER SEL PLAYER MATCHES.
006500            IF SEL-PLAYER-MATCHES
006510* TESTS THE BIRTH DATE AGAINST THE REQUEST WINDOW AT 2150-MATCH-DATE.
006520                PERFORM 2150-MATCH-DATE THRU 2150-EXIT
006530            END-IF.
006540* CHECKS WHETHER SEL PLAYER MATCHES.
006550            IF SEL-PLAYER-MATCHES
006560* TESTS THE BANNED FLAG AGAINST THE REQUEST AT 2160-MATCH-BANNED.
006570                PERFORM 2160-MATCH-BANNED THRU 2160-EXIT
006580            END-IF.
006590* CHECKS WHETHER SEL PLAYER MATCHES.
006600            IF SEL-PLAYER-MATCHES
006610* TESTS THE EXPERIENCE FIELD AGAINST THE REQUEST RANGE AT 2170-MATCH-EXP.
006620                PERFORM 2170-MATCH-EXP THRU 2170-EXIT
006630            END-IF.
006640* CHECKS WHETHER SEL PLAYER MATCHES.
006650            IF SEL-PLAYER-MATCHES
006660* TESTS THE LEVEL FIELD AGAINST THE REQUEST RANGE AT 2180-MATCH-LEVEL.
006670                PERFORM 2180-MATCH-LEVEL THRU 2180-EXIT
006680            END-IF.
006690* CHECKS WHETHER SEL PLAYER MATCHES.
006700            IF SEL-PLAYER-MATCHES
006710* BUMPS THE WORKING MATCH CNT.
006720                ADD 1 TO W-MATCH-CNT
006730                MOVE T-PLR-ENTRY(W-PLR-SUB)
006740                    TO M-MCH-ENTRY(W-MATCH-CNT)
006750            END-IF.
006760        2100-EXIT.
006770            EXIT.
006780 
006790* NAME SUBSTRING SCAN - FIRST OF THE TWO FIELDS SHARING THE
006800* TRIM/SCAN PARAGRAPHS AT 2105-2108 BELOW.
006810        2110-MATCH-NAME.
006820* CHECKS WHETHER THE REQUEST'S NAME NOT = SPACES.
006830            IF FLT-NAME NOT = SPACES
006840* CARRIES THE REQUEST'S NAME TO THE WORKING TRIM WORK.
006850                MOVE FLT-NAME TO W-TRIM-WORK
006860* TRIMS TRAILING SPACES OFF THE SCAN FIELD AT 2105-CALC-TRIM-LEN.
006870                PERFORM 2105-CALC-TRIM-LEN THRU 2105-EXIT
006880* CARRIES THE TABLE ENTRY'S NAME TO THE WORKING SRCH WORK.
006890                MOVE T-PLR-NAME(W-PLR-SUB) TO W-SRCH-WORK
006900* SEARCHES FOR THE SUBSTRING WITHIN THE FIELD AT 2107-SCAN-SUBSTR.
006910                PERFORM 2107-SCAN-SUBSTR THRU 2107-EXIT
006920            END-IF.
006930        2110-EXIT.
006940            EXIT.
006950 
006960        2120-MATCH-TITLE.
006970* CHECKS WHETHER THE REQUEST'S TITLE NOT = SPACES.
006980            IF FLT-TITLE NOT = SPACES
006990* CARRIES THE REQUEST'S TITLE TO THE WORKING TRIM WORK.
007000                MOVE FLT-TITLE TO W-TRIM-WORK
007010* TRIMS TRAILING SPACES OFF THE SCAN FIELD AT 2105-CALC-TRIM-LEN.
007020                PERFORM 2105-CALC-TRIM-LEN THRU 2105-EXIT
007030* CARRIES THE TABLE ENTRY'S TITLE TO THE WORKING SRCH WORK.
007040                MOVE T-PLR-TITLE(W-PLR-SUB) TO W-SRCH-WORK
007050* SEARCHES FOR THE SUBSTRING WITHIN THE FIELD AT 2107-SCAN-SUBSTR.
007060                PERFORM 2107-SCAN-SUBSTR THRU 2107-EXIT
007070            END-IF.
007080        2120-EXIT.
007090            EXIT.
007100 
007110* SIGNIFICANT LENGTH IN W-TRIM-LEN.  SHARED BY NAME/TITLE.
007120        2105-CALC-TRIM-LEN.
007130* CARRIES 30 TO THE WORKING TRIM LEN.
007140            MOVE 30 TO W-TRIM-LEN.
007150* BACKS UP ONE BYTE OF THE TRIM SCAN AT 2106-TRIM-STEP.
007160            PERFORM 2106-TRIM-STEP THRU 2106-EXIT
007170                UNTIL W-TRIM-LEN = 0
007180                OR W-TRIM-WORK(W-TRIM-LEN:1) NOT = SPACE.
007190        2105-EXIT.
007200            EXIT.
007210 
007220* ONE POSITION BACKWARD PER CALL - 2105 ABOVE STOPS THE LOOP
007230* THE MOMENT A NON-SPACE BYTE OR THE START OF THE FIELD IS HIT.
007240        2106-TRIM-STEP.
007250* BACKS OFF THE WORKING TRIM LEN.
007260            SUBTRACT 1 FROM W-TRIM-LEN.
007270        2106-EXIT.
007280            EXIT.
007290 
007300* LOOKS FOR W-TRIM-WORK(1:W-TRIM-LEN) ANYWHERE WITHIN
007310* W-SRCH-WORK.  SETS W-MATCH-SW TO 'NO' WHEN NOT FOUND.
007320        2107-SCAN-SUBSTR.
007330* CARRIES THE VALUE 'NO' TO THE WORKING FOUND SW.
007340            MOVE 'NO' TO W-FOUND-SW.
007350* CHECKS WHETHER THE WORKING TRIM LEN = 0.
007360            IF W-TRIM-LEN = 0
007370* CARRIES THE VALUE 'YES' TO THE WORKING FOUND SW.
007380                MOVE 'YES' TO W-FOUND-SW
007390            ELSE
007400* DERIVES THE WORKING SRCH MAX.
007410                COMPUTE W-SRCH-MAX = 30 - W-TRIM-LEN + 1
007420* ADVANCES ONE BYTE OF THE SUBSTRING SCAN AT 2108-SCAN-STEP.
007430                PERFORM 2108-SCAN-STEP THRU 2108-EXIT
007440                    VARYING W-SRCH-POS FROM 1 BY 1
007450                    UNTIL W-SRCH-POS > W-SRCH-MAX
007460                    OR SEL-FILTER-FOUND
007470            END-IF.
007480* CHECKS WHETHER SEL FILTER NOTFND.
007490            IF SEL-FILTER-NOTFND
007500* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
007510                MOVE 'NO' TO W-MATCH-SW
007520            END-IF.
007530        2107-EXIT.
007540            EXIT.
007550 
007560* ONE STARTING POSITION PER CALL - A 30-BYTE FIELD WITH A
007570* SHORT SEARCH WORD NEVER NEEDS MANY CALLS TO SETTLE IT.
007580        2108-SCAN-STEP.
007590* CHECKS WHETHER THE WORKING SRCH WORK.
007600            IF W-SRCH-WORK(W-SRCH-POS:W-TRIM-LEN)
007610                    = W-TRIM-WORK(1:W-TRIM-LEN)
007620* CARRIES THE VALUE 'YES' TO THE WORKING FOUND SW.
007630                MOVE 'YES' TO W-FOUND-SW
007640            END-IF.
007650        2108-EXIT.
007660            EXIT.
007670 
007680* RACE IS AN EXACT MATCH, NOT A SUBSTRING SCAN - THE CODE
007690* LIST IS FIXED (SEE TRN-RACE-VALID OVER IN PLRMAINT) SO A
007700* PARTIAL MATCH WOULD NEVER BE WHAT OPERATIONS WANTED.
007710        2130-MATCH-RACE.
007720* CHECKS WHETHER THE REQUEST'S RACE NOT = SPACES.
007730            IF FLT-RACE NOT = SPACES
007740* CHECKS WHETHER THE REQUEST'S RACE NOT = T PLR RACE.
007750                IF FLT-RACE NOT = T-PLR-RACE(W-PLR-SUB)
007760* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
007770                    MOVE 'NO' TO W-MATCH-SW
007780                END-IF
007790            END-IF.
007800        2130-EXIT.
007810            EXIT.
007820 
007830* PROFESSION - SAME EXACT-MATCH TREATMENT AS RACE ABOVE.
007840        2140-MATCH-PROF.
007850* CHECKS WHETHER THE REQUEST'S PROF NOT = SPACES.
007860            IF FLT-PROF NOT = SPACES
007870* CHECKS WHETHER THE REQUEST'S PROF NOT = T PLR PROF.
007880                IF FLT-PROF NOT = T-PLR-PROF(W-PLR-SUB)
007890* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
007900                    MOVE 'NO' TO W-MATCH-SW
007910                END-IF
007920            END-IF.
007930        2140-EXIT.
007940            EXIT.
007950 
007960* AFTER/BEFORE ARE INDEPENDENT - A REQUEST MAY SUPPLY ONE,
007970* THE OTHER, BOTH, OR NEITHER, GIVING AN OPEN OR CLOSED
007980* BIRTHDAY WINDOW.  BOTH SIDES COMPARE ON THE FULL CCYYMMDD
007990* VALUE SINCE GMS-096 ABOVE REMOVED ANY WINDOWING LOGIC.
008000        2150-MATCH-DATE.
008010* CHECKS WHETHER THE REQUEST'S AFTER NOT = ZERO.
008020            IF FLT-AFTER NOT = ZERO
008030* CHECKS WHETHER THE TABLE ENTRY'S BIRTH < FLT AFTER.
008040                IF T-PLR-BIRTH(W-PLR-SUB) < FLT-AFTER
008050* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
008060                    MOVE 'NO' TO W-MATCH-SW
008070                END-IF
008080            END-IF.
008090* CHECKS WHETHER THE REQUEST'S BEFORE NOT = ZERO AND SEL PLAYER MATCHES.
008100            IF FLT-BEFORE NOT = ZERO AND SEL-PLAYER-MATCHES
008110* CHECKS WHETHER THE TABLE ENTRY'S BIRTH > FLT BEFORE.
008120                IF T-PLR-BIRTH(W-PLR-SUB) > FLT-BEFORE
008130* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
008140                    MOVE 'NO' TO W-MATCH-SW
008150                END-IF
008160            END-IF.
008170        2150-EXIT.
008180            EXIT.
008190 
008200* BANNED FLAG - A SPACE ON THE REQUEST CARD MEANS SHOW BOTH
008210* Y AND N PLAYERS; Y OR N NARROWS TO ONE OR THE OTHER.
008220        2160-MATCH-BANNED.
008230* CHECKS WHETHER THE REQUEST'S BANNED NOT = SPACE.
008240            IF FLT-BANNED NOT = SPACE
008250* CHECKS WHETHER THE REQUEST'S BANNED NOT = T PLR BANNED.
008260                IF FLT-BANNED NOT = T-PLR-BANNED(W-PLR-SUB)
008270* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
008280                    MOVE 'NO' TO W-MATCH-SW
008290                END-IF
008300            END-IF.
008310        2160-EXIT.
008320            EXIT.
008330 
008340* MIN/MAX EXPERIENCE - SAME OPEN-RANGE TREATMENT AS THE
008350* BIRTHDAY WINDOW ABOVE.  THE SEL-PLAYER-MATCHES TEST ON THE
008360* SECOND IF SKIPS THE MAX CHECK ONCE THE MIN HAS ALREADY
008370* KNOCKED THIS PLAYER OUT - NO POINT COMPARING TWICE.
008380        2170-MATCH-EXP.
008390* CHECKS WHETHER THE REQUEST'S MIN EXP NOT = SPACES.
008400            IF FLT-MIN-EXP NOT = SPACES
008410* CHECKS WHETHER THE TABLE ENTRY'S EXP < FLT MIN EXP NUM.
008420                IF T-PLR-EXP(W-PLR-SUB) < FLT-MIN-EXP-NUM
008430* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
008440                    MOVE 'NO' TO W-MATCH-SW
008450                END-IF
008460            END-IF.
008470* CHECKS WHETHER THE REQUEST'S MAX EXP NOT = SPACES AND SEL PLAYER.
008480            IF FLT-MAX-EXP NOT = SPACES AND SEL-PLAYER-MATCHES
008490* CHECKS WHETHER THE TABLE ENTRY'S EXP > FLT MAX EXP NUM.
008500                IF T-PLR-EXP(W-PLR-SUB) > FLT-MAX-EXP-NUM
008510* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
008520                    MOVE 'NO' TO W-MATCH-SW
008530                END-IF
008540            END-IF.
008550        2170-EXIT.
008560            EXIT.
008570 
008580* MIN/MAX LEVEL - LEVEL IS DERIVED BY PLRMAINT AT CREATE/
008590* UPDATE TIME (2150-CALC-LEVEL OVER THERE), NOT RECOMPUTED
008600* HERE - THIS PROGRAM ONLY EVER READS T-PLR-LEVEL.
008610        2180-MATCH-LEVEL.
008620* CHECKS WHETHER THE REQUEST'S MIN LVL NOT = SPACES.
008630            IF FLT-MIN-LVL NOT = SPACES
008640* CHECKS WHETHER THE TABLE ENTRY'S LEVEL < FLT MIN LVL NUM.
008650                IF T-PLR-LEVEL(W-PLR-SUB) < FLT-MIN-LVL-NUM
008660* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
008670                    MOVE 'NO' TO W-MATCH-SW
008680                END-IF
008690            END-IF.
008700* CHECKS WHETHER THE REQUEST'S MAX LVL NOT = SPACES AND SEL PLAYER.
008710            IF FLT-MAX-LVL NOT = SPACES AND SEL-PLAYER-MATCHES
008720* CHECKS WHETHER THE TABLE ENTRY'S LEVEL > FLT MAX LVL NUM.
008730                IF T-PLR-LEVEL(W-PLR-SUB) > FLT-MAX-LVL-NUM
008740* CARRIES THE VALUE 'NO' TO THE WORKING MATCH SW.
008750                    MOVE 'NO' TO W-MATCH-SW
008760                END-IF
008770            END-IF.
008780        2180-EXIT.
008790            EXIT.
008800 
008810*----------------------------------------------------------*
008820* BUBBLE SORT OF THE MATCH TABLE - THE SHOP'S ONLY SORT     *
008830* IDIOM (NO SORT VERB, NO INDEXED-BY TABLES).  KEY FIELD    *
008840* CHOSEN AT EACH COMPARE FROM FLT-ORDER.                    *
008850*----------------------------------------------------------*
008860        2200-SORT-MATCHES.
008870* CHECKS WHETHER THE WORKING MATCH CNT > 1.
008880            IF W-MATCH-CNT > 1
008890* RUNS ONE BUBBLE PASS OVER THE MATCH TABLE AT 2210-SORT-PASS.
008900                PERFORM 2210-SORT-PASS THRU 2210-EXIT
008910                    VARYING W-SORT-I FROM 1 BY 1
008920                    UNTIL W-SORT-I > W-MATCH-CNT - 1
008930            END-IF.
008940        2200-EXIT.
008950            EXIT.
008960 
008970* ONE BUBBLE PASS - COMPARES ADJACENT PAIRS UP TO THE
008980* UNSORTED TAIL MARKED BY W-SORT-I IN 2200 ABOVE.
008990        2210-SORT-PASS.
009000* COMPARES TWO ENTRIES ON THE REQUESTED KEY AT 2220-SORT-COMPARE.
009010            PERFORM 2220-SORT-COMPARE THRU 2220-EXIT
009020                VARYING W-SORT-J FROM 1 BY 1
009030                UNTIL W-SORT-J > W-MATCH-CNT - W-SORT-I.
009040        2210-EXIT.
009050            EXIT.
009060 
009070* EVALUATE TRUE AGAINST THE FLT-ORDER 88-LEVELS RATHER THAN
009080* THE RAW FIELD - AN UNRECOGNIZED ORDER CODE CANNOT REACH
009090* HERE SINCE 1200-READ-FILTER ALREADY FORCED IT TO ID.
009100        2220-SORT-COMPARE.
009110* CARRIES THE VALUE 'NO' TO THE WORKING SWAP SW.
009120            MOVE 'NO' TO W-SWAP-SW.
009130            EVALUATE TRUE
009140* ROUTES ON THE REQUEST'S ORDER NAME.
009150                WHEN FLT-ORDER-NAME
009160* CHECKS WHETHER THE MATCHED ENTRY'S NAME.
009170                    IF M-PLR-NAME(W-SORT-J)
009180                            > M-PLR-NAME(W-SORT-J + 1)
009190* CARRIES THE VALUE 'YES' TO THE WORKING SWAP SW.
009200                        MOVE 'YES' TO W-SWAP-SW
009210                    END-IF
009220* ROUTES ON THE REQUEST'S ORDER EXP.
009230                WHEN FLT-ORDER-EXP
009240* CHECKS WHETHER THE MATCHED ENTRY'S EXP.
009250                    IF M-PLR-EXP(W-SORT-J)
009260                            > M-PLR-EXP(W-SORT-J + 1)
009270* CARRIES THE VALUE 'YES' TO THE WORKING SWAP SW.
009280                        MOVE 'YES' TO W-SWAP-SW
009290                    END-IF
009300* ROUTES ON THE REQUEST'S ORDER BIRTH.
009310                WHEN FLT-ORDER-BIRTH
009320* CHECKS WHETHER THE MATCHED ENTRY'S BIRTH.
009330                    IF M-PLR-BIRTH(W-SORT-J)
009340                            > M-PLR-BIRTH(W-SORT-J + 1)
009350* CARRIES THE VALUE 'YES' TO THE WORKING SWAP SW.
009360                        MOVE 'YES' TO W-SWAP-SW
009370                    END-IF
009380* ROUTES ON THE REQUEST'S ORDER LEVEL.
009390                WHEN FLT-ORDER-LEVEL
009400* CHECKS WHETHER THE MATCHED ENTRY'S LEVEL.
009410                    IF M-PLR-LEVEL(W-SORT-J)
009420                            > M-PLR-LEVEL(W-SORT-J + 1)
009430* CARRIES THE VALUE 'YES' TO THE WORKING SWAP SW.
009440                        MOVE 'YES' TO W-SWAP-SW
009450                    END-IF
009460                WHEN OTHER
009470* CHECKS WHETHER THE MATCHED ENTRY'S ID.
009480                    IF M-PLR-ID(W-SORT-J)
009490                            > M-PLR-ID(W-SORT-J + 1)
009500* CARRIES THE VALUE 'YES' TO THE WORKING SWAP SW.
009510                        MOVE 'YES' TO W-SWAP-SW
009520                    END-IF
009530            END-EVALUATE.
009540* CHECKS WHETHER SEL SORT SWAPPED.
009550            IF SEL-SORT-SWAPPED
009560* SWAPS TWO ADJACENT TABLE ENTRIES AT 2240-SORT-SWAP.
009570                PERFORM 2240-SORT-SWAP THRU 2240-EXIT
009580            END-IF.
009590        2220-EXIT.
009600            EXIT.
009610 
009620* CLASSIC THREE-MOVE SWAP THROUGH THE HOLD AREA BELOW - THE
009630* SHOP'S USUAL IDIOM SINCE COBOL HAS NO EXCHANGE VERB.
009640        2240-SORT-SWAP.
009650* CARRIES M MCH ENTRY TO THE SORT HOLD AREA'S MCH ENTRY.
009660            MOVE M-MCH-ENTRY(W-SORT-J)     TO HOLD-MCH-ENTRY.
009670            MOVE M-MCH-ENTRY(W-SORT-J + 1) TO M-MCH-ENTRY(W-SORT-J).
009680* CARRIES THE SORT HOLD AREA'S MCH ENTRY TO M MCH ENTRY.
009690            MOVE HOLD-MCH-ENTRY TO M-MCH-ENTRY(W-SORT-J + 1).
009700        2240-EXIT.
009710            EXIT.
009720 
009730*----------------------------------------------------------*
009740* PAGING - SKIP PAGE-NO * PAGE-SZ MATCHES, THEN PRINT UP    *
009750* TO PAGE-SZ DETAIL LINES.                                  *
009760*----------------------------------------------------------*
009770* PAGE-NO IS ZERO-RELATIVE - PAGE 0 SKIPS NOTHING, PAGE 1
009780* SKIPS THE FIRST PAGE-SZ MATCHES, AND SO ON.  THIS WAS BUILT
009790* FOR THE OVERNIGHT DIAGNOSTIC RUN (GMS-067 ABOVE) WHICH
009800* WALKS THE WHOLE MASTER A PAGE AT A TIME ACROSS MANY RUNS.
009810        2300-PAGE-MATCHES.
009820* DERIVES THE WORKING SKIP CNT.
009830            COMPUTE W-SKIP-CNT = FLT-PAGE-NO-NUM * FLT-PAGE-SZ-NUM.
009840* CARRIES 0 TO THE WORKING PAGE OUT CNT.
009850            MOVE 0 TO W-PAGE-OUT-CNT.
009860* PRINTS ONE MATCH IF PAST THE SKIP COUNT AT 2310-PAGE-STEP.
009870            PERFORM 2310-PAGE-STEP THRU 2310-EXIT
009880                VARYING W-PAGE-SUB FROM 1 BY 1
009890                UNTIL W-PAGE-SUB > W-MATCH-CNT
009900                OR W-PAGE-OUT-CNT >= FLT-PAGE-SZ-NUM.
009910        2300-EXIT.
009920            EXIT.
009930 
009940* ONE MATCH PER CALL - PRINTS IT ONLY ONCE PAST THE SKIP
009950* COUNT COMPUTED AT 2300 ABOVE.
009960        2310-PAGE-STEP.
009970* CHECKS WHETHER THE WORKING PAGE SUB > W SKIP CNT.
009980            IF W-PAGE-SUB > W-SKIP-CNT
009990* PRINTS ONE DETAIL LINE FOR THE MATCHED PLAYER AT 2400-DETAIL-OUTPUT.
010000                PERFORM 2400-DETAIL-OUTPUT THRU 2400-EXIT
010010* BUMPS THE WORKING PAGE OUT CNT.
010020                ADD 1 TO W-PAGE-OUT-CNT
010030            END-IF.
010040        2310-EXIT.
010050            EXIT.
010060 
010070* ONE PRINT LINE PER MATCHED PLAYER.  AT EOP FIRES THE
010080* HEADING ROUTINE AUTOMATICALLY ON LINAGE OVERFLOW - NO
010090* MANUAL LINE-COUNT CHECK NEEDED IN THIS PARAGRAPH.
010100        2400-DETAIL-OUTPUT.
010110* CARRIES THE MATCHED ENTRY'S ID TO THE PRINT LINE'S ID.
010120            MOVE M-PLR-ID(W-PAGE-SUB)      TO O-ID.
010130* CARRIES THE MATCHED ENTRY'S NAME TO THE PRINT LINE'S NAME.
010140            MOVE M-PLR-NAME(W-PAGE-SUB)    TO O-NAME.
010150* CARRIES THE MATCHED ENTRY'S TITLE TO THE PRINT LINE'S TITLE.
010160            MOVE M-PLR-TITLE(W-PAGE-SUB)   TO O-TITLE.
010170* CARRIES THE MATCHED ENTRY'S RACE TO THE PRINT LINE'S RACE.
010180            MOVE M-PLR-RACE(W-PAGE-SUB)    TO O-RACE.
010190* CARRIES THE MATCHED ENTRY'S PROF TO THE PRINT LINE'S PROF.
010200            MOVE M-PLR-PROF(W-PAGE-SUB)    TO O-PROF.
010210* CARRIES THE MATCHED ENTRY'S B CCYY TO THE PRINT LINE'S B CCYY.
010220            MOVE M-PLR-B-CCYY(W-PAGE-SUB)  TO O-B-CCYY.
010230* CARRIES THE MATCHED ENTRY'S B MM TO THE PRINT LINE'S B MM.
010240            MOVE M-PLR-B-MM(W-PAGE-SUB)    TO O-B-MM.
010250* CARRIES THE MATCHED ENTRY'S B DD TO THE PRINT LINE'S B DD.
010260            MOVE M-PLR-B-DD(W-PAGE-SUB)    TO O-B-DD.
010270* CARRIES THE MATCHED ENTRY'S BANNED TO THE PRINT LINE'S BANNED.
010280            MOVE M-PLR-BANNED(W-PAGE-SUB)  TO O-BANNED.
010290* CARRIES THE MATCHED ENTRY'S EXP TO THE PRINT LINE'S EXP.
010300            MOVE M-PLR-EXP(W-PAGE-SUB)     TO O-EXP.
010310* CARRIES THE MATCHED ENTRY'S LEVEL TO THE PRINT LINE'S LEVEL.
010320            MOVE M-PLR-LEVEL(W-PAGE-SUB)   TO O-LEVEL.
010330* CARRIES THE MATCHED ENTRY'S UNTIL TO THE PRINT LINE'S UNTIL.
010340            MOVE M-PLR-UNTIL(W-PAGE-SUB)   TO O-UNTIL.
010350 
010360* WRITES OUT REPORT REC.
010370            WRITE REPORT-REC FROM DETAIL-LINE
010380                AFTER ADVANCING 1 LINE
010390                AT EOP
010400* WRITES THE PAGE TITLE AND COLUMN HEADINGS AT 9900-HEADING.
010410                    PERFORM 9900-HEADING THRU 9900-EXIT.
010420        2400-EXIT.
010430            EXIT.
010440 
010450* ONE FOOTER BLOCK PER RUN, NOT PER PAGE - IT IS WRITTEN
010460* ONCE, AFTER THE LAST DETAIL LINE, SO THE LINAGE FOOTING AT
010470* 54 LEAVES JUST ENOUGH ROOM FOR IT ON THE LAST PAGE.
010480        3300-FOOTER.
010490* CARRIES THE WORKING MATCH CNT TO THE PRINT LINE'S FTR MATCH.
010500            MOVE W-MATCH-CNT     TO O-FTR-MATCH.
010510* CARRIES THE REQUEST'S PAGE NO NUM TO THE PRINT LINE'S FTR PAGE NO.
010520            MOVE FLT-PAGE-NO-NUM TO O-FTR-PAGE-NO.
010530* CARRIES THE REQUEST'S PAGE SZ NUM TO THE PRINT LINE'S FTR PAGE SZ.
010540            MOVE FLT-PAGE-SZ-NUM TO O-FTR-PAGE-SZ.
010550* WRITES OUT REPORT REC.
010560            WRITE REPORT-REC FROM FOOTER-LINE
010570                AFTER ADVANCING 2 LINES.
010580        3300-EXIT.
010590            EXIT.
010600 
010610*----------------------------------------------------------*
010620* MAINTENANCE SUMMARY - RE-TALLIED HERE FROM RSLTOUT        *
010630* RATHER THAN CARRIED FORWARD FROM PLRMAINT (GMS-103).      *
010640*----------------------------------------------------------*
010650        3400-SUMMARY-BLOCK.
010660* READS THE NEXT RESULT ROW FOR THE SUMMARY TALLY AT 3410-READ-RESULT.
010670            PERFORM 3410-READ-RESULT THRU 3410-EXIT.
010680* BUMPS THE OUTCOME AND ACTION COUNTERS AT 3420-TALLY-RESULT.
010690            PERFORM 3420-TALLY-RESULT THRU 3420-EXIT
010700                UNTIL SEL-RSLTIN-AT-EOF.
010710* WRITES THE NINE SUMMARY COUNTER LINES AT 3430-WRITE-SUMMARY.
010720            PERFORM 3430-WRITE-SUMMARY THRU 3430-EXIT.
010730        3400-EXIT.
010740            EXIT.
010750 
010760* READ-AHEAD STYLE, SAME AS TRANSIN OVER IN PLRMAINT - THE
010770* FIRST READ IS PRIMED AT 3400 ABOVE, EACH TALLY STEP READS
010780* THE NEXT RECORD AT ITS OWN TAIL.
010790        3410-READ-RESULT.
010800* READS THE NEXT RESULT ROW.
010810            READ RESULT-FILE
010820                AT END
010830* CARRIES THE VALUE 'YES' TO THE WORKING RSLT EOF.
010840                    MOVE 'YES' TO W-RSLT-EOF
010850                NOT AT END
010860* BUMPS THE WORKING TRAN READ CNT.
010870                    ADD 1 TO W-TRAN-READ-CNT
010880            END-READ.
010890        3410-EXIT.
010900            EXIT.
010910 
010920* TWO INDEPENDENT EVALUATES - ONE BY OUTCOME, ONE BY ACTION
010930* CODE - SINCE A SINGLE RESULT ROW CONTRIBUTES TO BOTH AN
010940* OUTCOME COUNTER AND AN ACTION COUNTER AT THE SAME TIME.
010950        3420-TALLY-RESULT.
010960* BRANCHES ON THE RESULT ROW'S STATUS.
010970            EVALUATE RSLT-STATUS
010980* ROUTES ON THE VALUE '200'.
010990                WHEN '200' ADD 1 TO W-OK-CNT
011000* ROUTES ON THE VALUE '400'.
011010                WHEN '400' ADD 1 TO W-BAD-CNT
011020* ROUTES ON THE VALUE '404'.
011030                WHEN '404' ADD 1 TO W-NOTFND-CNT
011040            END-EVALUATE.
011050* BRANCHES ON THE RESULT ROW'S ACTION.
011060            EVALUATE RSLT-ACTION
011070* ROUTES ON THE VALUE 'C'.
011080                WHEN 'C' ADD 1 TO W-CREATE-CNT
011090* ROUTES ON THE VALUE 'U'.
011100                WHEN 'U' ADD 1 TO W-UPDATE-CNT
011110* ROUTES ON THE VALUE 'D'.
011120                WHEN 'D' ADD 1 TO W-DELETE-CNT
011130* ROUTES ON THE VALUE 'G'.
011140                WHEN 'G' ADD 1 TO W-GET-CNT
011150            END-EVALUATE.
011160* READS THE NEXT RESULT ROW FOR THE SUMMARY TALLY AT 3410-READ-RESULT.
011170            PERFORM 3410-READ-RESULT THRU 3410-EXIT.
011180        3420-EXIT.
011190            EXIT.
011200 
011210* NINE SEPARATE WRITE STATEMENTS, ONE COUNTER PER LINE -
011220* MATCHES THE NIGHT OPERATOR'S OLD HAND-KEYED SUMMARY SHEET
011230* FIELD FOR FIELD, WHICH IS WHY GMS-103 ABOVE WAS ACCEPTED
011240* WITHOUT A FORMAT CHANGE.
011250        3430-WRITE-SUMMARY.
011260* WRITES OUT REPORT REC.
011270            WRITE REPORT-REC FROM SUMMARY-HDR-LINE
011280                AFTER ADVANCING 3 LINES.
011290* CARRIES THE WORKING TRAN READ CNT TO THE PRINT LINE'S SUM TRAN.
011300            MOVE W-TRAN-READ-CNT TO O-SUM-TRAN.
011310* WRITES OUT REPORT REC.
011320            WRITE REPORT-REC FROM SUM-TRAN-LINE
011330                AFTER ADVANCING 2 LINES.
011340* CARRIES THE WORKING CREATE CNT TO THE PRINT LINE'S SUM CREATE.
011350            MOVE W-CREATE-CNT TO O-SUM-CREATE.
011360* WRITES OUT REPORT REC.
011370            WRITE REPORT-REC FROM SUM-CREATE-LINE
011380                AFTER ADVANCING 1 LINE.
011390* CARRIES THE WORKING UPDATE CNT TO THE PRINT LINE'S SUM UPDATE.
011400            MOVE W-UPDATE-CNT TO O-SUM-UPDATE.
011410* WRITES OUT REPORT REC.
011420            WRITE REPORT-REC FROM SUM-UPDATE-LINE
011430                AFTER ADVANCING 1 LINE.
011440* CARRIES THE WORKING DELETE CNT TO THE PRINT LINE'S SUM DELETE.
011450            MOVE W-DELETE-CNT TO O-SUM-DELETE.
011460* WRITES OUT REPORT REC.
011470            WRITE REPORT-REC FROM SUM-DELETE-LINE
011480                AFTER ADVANCING 1 LINE.
011490* CARRIES THE WORKING GET CNT TO THE PRINT LINE'S SUM GET.
011500            MOVE W-GET-CNT TO O-SUM-GET.
011510* WRITES OUT REPORT REC.
011520            WRITE REPORT-REC FROM SUM-GET-LINE
011530                AFTER ADVANCING 1 LINE.
011540* CARRIES THE WORKING OK CNT TO THE PRINT LINE'S SUM OK.
011550            MOVE W-OK-CNT TO O-SUM-OK.
011560* WRITES OUT REPORT REC.
011570            WRITE REPORT-REC FROM SUM-OK-LINE
011580                AFTER ADVANCING 2 LINES.
011590* CARRIES THE WORKING BAD CNT TO THE PRINT LINE'S SUM BAD.
011600            MOVE W-BAD-CNT TO O-SUM-BAD.
011610* WRITES OUT REPORT REC.
011620            WRITE REPORT-REC FROM SUM-BAD-LINE
011630                AFTER ADVANCING 1 LINE.
011640* CARRIES THE WORKING NOTFND CNT TO THE PRINT LINE'S SUM NOTFND.
011650            MOVE W-NOTFND-CNT TO O-SUM-NOTFND.
011660* WRITES OUT REPORT REC.
011670            WRITE REPORT-REC FROM SUM-NOTFND-LINE
011680                AFTER ADVANCING 1 LINE.
011690        3430-EXIT.
011700            EXIT.
011710 
011720*----------------------------------------------------------*
011730* PAGE HEADING - THE SHOP'S USUAL TITLE/COLUMN-HEADING PAIR. *
011740*----------------------------------------------------------*
011750* FIRES ONCE AT START-UP (FROM 1000-INIT ABOVE) AND AGAIN ON
011760* EVERY LINAGE OVERFLOW (FROM 2400 ABOVE) - C-PCTR IS NEVER
011770* RESET, SO THE PAGE NUMBER RUNS CONTINUOUSLY ACROSS THE RUN.
011780        9900-HEADING.
011790* BUMPS THE PCTR.
011800            ADD 1 TO C-PCTR.
011810* CARRIES THE RUN'S RUN CCYY TO THE PRINT LINE'S RUN CCYY.
011820            MOVE WS-RUN-CCYY TO O-RUN-CCYY.
011830* CARRIES THE RUN'S RUN MM TO THE PRINT LINE'S RUN MM.
011840            MOVE WS-RUN-MM   TO O-RUN-MM.
011850* CARRIES THE RUN'S RUN DD TO THE PRINT LINE'S RUN DD.
011860            MOVE WS-RUN-DD   TO O-RUN-DD.
011870* CARRIES THE PCTR TO THE PRINT LINE'S PAGE.
011880            MOVE C-PCTR      TO O-PAGE.
011890* WRITES OUT REPORT REC.
011900            WRITE REPORT-REC FROM RUN-TITLE-LINE
011910                AFTER ADVANCING TOP-OF-FORM.
011920            WRITE REPORT-REC FROM COLUMN-HEADING-LINE
011930                AFTER ADVANCING 2 LINES.
011940        9900-EXIT.
011950            EXIT.
011960 
011970* NO MASTER REWRITE HERE - UNLIKE PLRMAINT, THIS PROGRAM
011980* NEVER CHANGES A PLAYER RECORD, IT ONLY READS AND REPORTS.
011990        3000-CLOSING.
012000* CLOSES PLAYER-MST AT END OF RUN.
012010            CLOSE PLAYER-MST
012020                  FILTER-FILE
012030                  RESULT-FILE
012040                  REPORT-FILE.
012050        3000-EXIT.
012060            EXIT.
