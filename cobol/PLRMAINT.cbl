000010        IDENTIFICATION DIVISION.
000020        PROGRAM-ID.             PLRMAINT.
000030        AUTHOR.                 R T HOLLOWAY.
000040        INSTALLATION.           MIDLAND GAME STUDIOS - DATA CTR.
000050        DATE-WRITTEN.           03/14/89.
000060        DATE-COMPILED.
000070        SECURITY.               COMPANY CONFIDENTIAL - BATCH OPS.
000080 
000090******************************************************************
000100* PLRMAINT - PLAYER REGISTRY MASTER MAINTENANCE                   *
000110*                                                                  *
000120* STEP 1 OF THE NIGHTLY PLAYER REGISTRY RUN.  READS THE CURRENT   *
000130* PLAYER MASTER (PLRMST) INTO STORAGE, APPLIES THE DAY'S CREATE/  *
000140* UPDATE/DELETE/GET TRANSACTIONS (TRANSIN) AGAINST IT, WRITES THE *
000150* REFRESHED MASTER (PLRNEW) AND A RESULT RECORD PER TRANSACTION   *
000160* (RSLTOUT).  PLRSELCT PICKS UP PLRNEW AND RSLTOUT FOR STEP 2.    *
000170******************************************************************
000180*                                                                  *
000190* CHANGE LOG                                                      *
000200*                                                                  *
000210*DATE       WHO  REQ#    DESCRIPTION
000220*---------- ---- ------- --------------------------------------
000230* 03/14/89  RTH  GMS-004 ORIGINAL PROGRAM - REPLACES THE MANUAL
000240*                        REGISTRY CARDS KEPT BY OPERATIONS.
000250* 07/02/89  RTH  GMS-019 ADDED NAZGUL AND DRUID PROFESSION CODES
000260*                        PER GAME DESIGN MEMO 89-11.
000270* 01/09/90  LMK  GMS-031 LEVEL FORMULA CORRECTED - UNTIL-NEXT WAS
000280*                        COMPUTING ONE LEVEL SHORT ON CREATE.
000290* 05/22/91  LMK  GMS-047 EXPERIENCE CEILING RAISED TO 10,000,000
000300*                        FOR THE EXPANSION RELEASE.
000310* 11/03/92  DWP  GMS-058 GET TRANSACTIONS NOW ECHO THE PLAYER
000320*                        IMAGE TO SYSOUT FOR OPERATOR REVIEW.
000330* 02/17/94  DWP  GMS-066 ADDED UPSI-0 VERBOSE SWITCH FOR THE
000340*                        OVERNIGHT DIAGNOSTIC RUN.
000350* 09/30/96  CJL  GMS-081 BANNED FLAG NOW VALIDATED ON UPDATE -
000360*                        BAD DATA WAS SLIPPING PAST TO PLRSELCT.
000370* 12/12/98  CJL  GMS-095 YEAR 2000 REVIEW - PLR-BIRTH AND
000380*                        TRN-BIRTH ARE FULL CCYYMMDD, NO WINDOW
000390*                        LOGIC REQUIRED.  RUN-DATE BREAKOUT ALSO
000400*                        CCYY.  SIGNED OFF PER Y2K-0014.
000410* 06/04/01  CJL  GMS-102 DELETE NOW SHIFTS THE TABLE IN PLACE
000420*                        RATHER THAN FLAGGING ROWS INACTIVE.
000430* 04/18/03  PAS  GMS-118 MAX-ID TRACKED DURING THE MASTER LOAD
000440*                        SO CREATE NO LONGER RESCANS THE TABLE.
000450******************************************************************
000460 
000470        ENVIRONMENT DIVISION.
000480        CONFIGURATION SECTION.
000490        SPECIAL-NAMES.
000500            C01 IS TOP-OF-FORM
000510            UPSI-0 ON STATUS IS PLRM-VERBOSE-RUN
000520                   OFF STATUS IS PLRM-NORMAL-RUN.
000530 
000540        INPUT-OUTPUT SECTION.
000550        FILE-CONTROL.
000560 
000570            SELECT PLAYER-MST  ASSIGN TO PLRMST
000580                ORGANIZATION IS SEQUENTIAL
000590                FILE STATUS IS WS-PLRMST-STATUS.
000600 
000610            SELECT TRANS-FILE  ASSIGN TO TRANSIN
000620                ORGANIZATION IS SEQUENTIAL
000630                FILE STATUS IS WS-TRANS-STATUS.
000640 
000650            SELECT PLAYER-NEW  ASSIGN TO PLRNEW
000660                ORGANIZATION IS SEQUENTIAL
000670                FILE STATUS IS WS-PLRNEW-STATUS.
000680 
000690            SELECT RESULT-FILE ASSIGN TO RSLTOUT
000700                ORGANIZATION IS SEQUENTIAL
000710                FILE STATUS IS WS-RSLT-STATUS.
000720 
000730        DATA DIVISION.
000740        FILE SECTION.
000750 
000760* THE CURRENT PLAYER MASTER, ONE FIXED 97-BYTE RECORD PER
000770* PLAYER, READ WHOLE INTO PLAYER-TABLE AT 1100 BELOW AND
000780* NEVER TOUCHED AGAIN AS A FILE UNTIL THE REWRITE AT 3100.
000790        FD  PLAYER-MST
000800            LABEL RECORD IS STANDARD
000810            RECORD CONTAINS 97 CHARACTERS
000820            DATA RECORD IS PLAYER-REC.
000830 
000840        01  PLAYER-REC.
000850* SYSTEM-ASSIGNED, NEVER REUSED - SEE W-MAX-ID BELOW.
000860            05  PLR-ID              PIC 9(10).
000870* CHARACTER NAME THE PLAYER PLAYS UNDER, NOT A LOGIN ID.
000880            05  PLR-NAME            PIC X(12).
000890* FREE-TEXT ROLE-PLAY TITLE, BLANK IS A VALID TITLE.
000900            05  PLR-TITLE           PIC X(30).
000910* ONE OF THE SEVEN APPROVED RACE CODES - SEE TRN-RACE-VALID.
000920            05  PLR-RACE            PIC X(08).
000930* ONE OF THE EIGHT APPROVED PROFESSION CODES.
000940            05  PLR-PROF            PIC X(08).
000950* FULL CCYYMMDD - NO CENTURY WINDOW, PER GMS-095 ABOVE.
000960            05  PLR-BIRTH           PIC 9(08).
000970* Y OR N - A BANNED PLAYER IS STILL ON FILE, JUST FLAGGED.
000980            05  PLR-BANNED          PIC X(01).
000990* CUMULATIVE EXPERIENCE POINTS, CEILING PER GMS-047 ABOVE.
001000            05  PLR-EXP             PIC 9(08).
001010* DERIVED FROM PLR-EXP EVERY TIME EXPERIENCE CHANGES.
001020            05  PLR-LEVEL           PIC 9(04).
001030* POINTS STILL NEEDED BEFORE THE NEXT LEVEL-UP.
001040            05  PLR-UNTIL           PIC 9(08).
001050 
001060* ONE CARD IMAGE PER TRANSACTION.  86 BYTES COVERS THE
001070* CREATE LAYOUT (THE WIDEST ACTION); UPDATE/DELETE/GET CARDS
001080* CARRY ONLY THE FIELDS THEY NEED AND LEAVE THE REST BLANK.
001090        FD  TRANS-FILE
001100            LABEL RECORD IS STANDARD
001110            RECORD CONTAINS 86 CHARACTERS
001120            DATA RECORD IS TRAN-REC.
001130 
001140        01  TRAN-REC.
001150* CARD'S ACTION CODE - C/U/D/G - DRIVES THE 2000 EVALUATE.
001160            05  TRN-ACTION          PIC X(01).
001170* VALID TRANSACTION CODES - CREATE/UPDATE/DELETE/GET.  ANY
001180* OTHER BYTE IN COLUMN 1 IS A BAD CARD, NOT A NEW CODE.
001190                88  TRN-ACTION-VALID    VALUE 'C' 'U' 'D' 'G'.
001200* REQUIRED ON U/D/G, IGNORED ON C (CREATE ASSIGNS ITS OWN).
001210            05  TRN-ID              PIC 9(10).
001220* REQUIRED ON CREATE, OPTIONAL ON UPDATE - SEE 2111/2121.
001230            05  TRN-NAME            PIC X(12).
001240* '*' IN COLUMN 1 MEANS OMITTED - SEE 2112-VAL-TITLE-REQ.
001250            05  TRN-TITLE           PIC X(30).
001260* RACE CODE AS KEYED ON THE CARD, VALIDATED AGAINST 88-LEVELS.
001270            05  TRN-RACE            PIC X(08).
001280* THE SEVEN RACE CODES THE GAME DESIGN GROUP HAS EVER
001290* APPROVED.  KEEP IN STEP WITH T-PLR-RACE'S OWN LIST.
001300                88  TRN-RACE-VALID      VALUE 'HUMAN'  'DWARF'
001310                        'ELF' 'GIANT' 'TROLL' 'HOBBIT' 'ORC'.
001320* PROFESSION CODE AS KEYED ON THE CARD.
001330            05  TRN-PROF            PIC X(08).
001340* PROFESSION CODES - NAZGUL/DRUID ADDED PER GMS-019 ABOVE.
001350                88  TRN-PROF-VALID      VALUE 'WARRIOR' 'ROGUE'
001360                        'SORCERER' 'CLERIC' 'PALADIN' 'NAZGUL'
001370                        'WARLOCK' 'DRUID'.
001380* BIRTH DATE AS KEYED ON THE CARD, FULL CCYYMMDD.
001390            05  TRN-BIRTH           PIC 9(08).
001400* BANNED FLAG AS KEYED ON THE CARD, Y OR N.
001410            05  TRN-BANNED          PIC X(01).
001420                88  TRN-BANNED-VALID    VALUE 'Y' 'N'.
001430* EXPERIENCE AS KEYED - ALPHANUMERIC SO BLANK MEANS OMITTED.
001440            05  TRN-EXP             PIC X(08).
001450* NUMERIC VIEW OF TRN-EXP ONCE THE BLANK CHECK HAS PASSED.
001460            05  TRN-EXP-NUM REDEFINES TRN-EXP
001470                                    PIC 9(08).
001480 
001490* THE REFRESHED MASTER - SAME 97-BYTE SHAPE AS PLRMST, WRITTEN
001500* FRESH AT 3100 BELOW FROM THE IN-STORAGE TABLE.  PLRSELCT
001510* READS THIS FILE, NOT PLRMST, FOR STEP 2 OF THE NIGHTLY RUN.
001520        FD  PLAYER-NEW
001530            LABEL RECORD IS STANDARD
001540            RECORD CONTAINS 97 CHARACTERS
001550            DATA RECORD IS PLAYER-OUT-REC.
001560 
001570* PLRO- PREFIX MARKS THE OUTPUT SIDE OF THE SAME LAYOUT AS
001580* PLAYER-REC ABOVE - FIELD FOR FIELD, SAME WIDTHS, SAME ORDER.
001590        01  PLAYER-OUT-REC.
001600* PLAYER ID CARRIED THROUGH TO THE NEW MASTER IMAGE.
001610            05  PLRO-ID             PIC 9(10).
001620* PLAYER NAME CARRIED THROUGH TO THE NEW MASTER IMAGE.
001630            05  PLRO-NAME           PIC X(12).
001640* PLAYER TITLE CARRIED THROUGH TO THE NEW MASTER IMAGE.
001650            05  PLRO-TITLE          PIC X(30).
001660* PLAYER RACE CARRIED THROUGH TO THE NEW MASTER IMAGE.
001670            05  PLRO-RACE           PIC X(08).
001680* PLAYER PROFESSION CARRIED THROUGH TO THE NEW MASTER IMAGE.
001690            05  PLRO-PROF           PIC X(08).
001700* PLAYER BIRTH DATE CARRIED THROUGH TO THE NEW MASTER IMAGE.
001710            05  PLRO-BIRTH          PIC 9(08).
001720* PLAYER BANNED FLAG CARRIED THROUGH TO THE NEW MASTER IMAGE.
001730            05  PLRO-BANNED         PIC X(01).
001740* PLAYER EXPERIENCE CARRIED THROUGH TO THE NEW MASTER IMAGE.
001750            05  PLRO-EXP            PIC 9(08).
001760* PLAYER LEVEL CARRIED THROUGH TO THE NEW MASTER IMAGE.
001770            05  PLRO-LEVEL          PIC 9(04).
001780* PLAYER UNTIL-NEXT CARRIED THROUGH TO THE NEW MASTER IMAGE.
001790            05  PLRO-UNTIL          PIC 9(08).
001800 
001810* ONE OUTPUT ROW PER INPUT TRANSACTION, IN TRANSIN ORDER.
001820* STATUS IS A BORROWED-FROM-CICS NOTATION (200/400/404) THE
001830* SHOP SETTLED ON SO OPERATIONS COULD READ THE RESULT FILE
001840* THE SAME WAY THEY READ AN ONLINE TRANSACTION LOG.
001850        FD  RESULT-FILE
001860            LABEL RECORD IS STANDARD
001870            RECORD CONTAINS 14 CHARACTERS
001880            DATA RECORD IS RSLT-REC.
001890 
001900        01  RSLT-REC.
001910* ID ECHOED BACK ON THE RESULT ROW - ZERO WHEN NEVER ASSIGNED.
001920            05  RSLT-ID             PIC 9(10).
001930* THREE-DIGIT OUTCOME CODE - 200 OK, 400 REJECTED, 404 NOT FOUND.
001940            05  RSLT-STATUS         PIC X(03).
001950* ACTION CODE ECHOED BACK ONTO THE RESULT ROW.
001960            05  RSLT-ACTION         PIC X(01).
001970 
001980        WORKING-STORAGE SECTION.
001990 
002000* STANDALONE 77-LEVEL COUNTERS - THE SHOP'S OLD COBOL-74
002010* HABIT OF KEEPING THE RUN'S TWO VITAL COUNTS UP FRONT,
002020* AHEAD OF THE GROUPED WORK AREAS BELOW.
002030        77  W-TRAN-READ-CNT         PIC 9(06)   COMP VALUE 0.
002040        77  W-PLR-CNT               PIC 9(06)   COMP VALUE 0.
002050 
002060        01  WS-FILE-STATUSES.
002070            05  WS-PLRMST-STATUS    PIC XX      VALUE '00'.
002080            05  WS-TRANS-STATUS     PIC XX      VALUE '00'.
002090            05  WS-PLRNEW-STATUS    PIC XX      VALUE '00'.
002100            05  WS-RSLT-STATUS      PIC XX      VALUE '00'.
002110            05  FILLER              PIC X(04)   VALUE SPACES.
002120 
002130        01  WORK-AREA.
002140            05  ERR-SWITCH          PIC XXX     VALUE 'NO'.
002150                88  PLRM-TRAN-REJECTED  VALUE 'YES'.
002160                88  PLRM-TRAN-ACCEPTED  VALUE 'NO'.
002170            05  MORE-RECS           PIC XXX     VALUE 'YES'.
002180                88  PLRM-MORE-TRANS     VALUE 'YES'.
002190                88  PLRM-NO-MORE-TRANS  VALUE 'NO'.
002200            05  W-MASTER-EOF        PIC XXX     VALUE 'NO'.
002210                88  PLRM-MASTER-AT-EOF  VALUE 'YES'.
002220            05  W-FOUND-SW          PIC XXX     VALUE 'NO'.
002230                88  PLRM-PLAYER-FOUND   VALUE 'YES'.
002240                88  PLRM-PLAYER-NOTFND  VALUE 'NO'.
002250            05  FILLER              PIC X(05)   VALUE SPACES.
002260 
002270* RUN DATE FOR THE CONTROL-TOTAL BANNER ONLY - NO BUSINESS
002280* RULE IN THIS PROGRAM DEPENDS ON TODAY'S DATE.  ACCEPT FROM
002290* DATE RETURNS YYMMDD; BROKEN OUT BELOW BY REDEFINES RATHER
002300* THAN REFERENCE MODIFICATION, THE SHOP'S USUAL HABIT.
002310        01  WS-RUN-DATE-RAW         PIC 9(06)   VALUE ZERO.
002320        01  WS-RUN-DATE REDEFINES WS-RUN-DATE-RAW.
002330* TWO-DIGIT YEAR VIEW, REDEFINING THE RAW RUN DATE.
002340            05  WS-RUN-YY           PIC 99.
002350* TWO-DIGIT MONTH VIEW, REDEFINING THE RAW RUN DATE.
002360            05  WS-RUN-MM           PIC 99.
002370* TWO-DIGIT DAY VIEW, REDEFINING THE RAW RUN DATE.
002380            05  WS-RUN-DD           PIC 99.
002390 
002400* CONTROL-TOTAL COUNTERS AND WORKING SUBSCRIPTS, ALL COMP
002410* SINCE NONE OF THEM EVER APPEAR ON A PRINTED OR PUNCHED
002420* FIELD - THEY ONLY FEED THE SYSOUT BANNER AT 3200 BELOW.
002430        01  WS-COUNTERS.
002440* CONTROL TOTAL - CREATE TRANSACTIONS PROCESSED.
002450            05  W-CREATE-CNT        PIC 9(06)   COMP VALUE 0.
002460* CONTROL TOTAL - UPDATE TRANSACTIONS PROCESSED.
002470            05  W-UPDATE-CNT        PIC 9(06)   COMP VALUE 0.
002480* CONTROL TOTAL - DELETE TRANSACTIONS PROCESSED.
002490            05  W-DELETE-CNT        PIC 9(06)   COMP VALUE 0.
002500* CONTROL TOTAL - GET TRANSACTIONS PROCESSED.
002510            05  W-GET-CNT           PIC 9(06)   COMP VALUE 0.
002520* CONTROL TOTAL - TRANSACTIONS ACCEPTED, STATUS 200.
002530            05  W-OK-CNT            PIC 9(06)   COMP VALUE 0.
002540* CONTROL TOTAL - TRANSACTIONS REJECTED, STATUS 400.
002550            05  W-BAD-CNT           PIC 9(06)   COMP VALUE 0.
002560* CONTROL TOTAL - LOOKUPS THAT MISSED, STATUS 404.
002570            05  W-NOTFND-CNT        PIC 9(06)   COMP VALUE 0.
002580* HIGHEST ID SEEN ON THE MASTER - NEXT CREATE USES MAX+1.
002590            05  W-MAX-ID            PIC 9(10)   COMP VALUE 0.
002600* ID ASSIGNED TO THE TRANSACTION CURRENTLY BEING CREATED.
002610            05  W-NEW-ID            PIC 9(10)   COMP VALUE 0.
002620* WORKING SUBSCRIPT INTO THE IN-STORAGE PLAYER TABLE.
002630            05  W-PLR-SUB           PIC 9(06)   COMP VALUE 0.
002640* SUBSCRIPT DRIVING THE LINEAR SEARCH AT 2311 ABOVE.
002650            05  W-SRCH-SUB          PIC 9(06)   COMP VALUE 0.
002660* SUBSCRIPT DRIVING THE TABLE-TO-MASTER REWRITE LOOP.
002670            05  W-WRT-SUB           PIC 9(06)   COMP VALUE 0.
002680* SUBSCRIPT DRIVING THE POST-DELETE TABLE SHIFT.
002690            05  W-SHF-SUB           PIC 9(06)   COMP VALUE 0.
002700            05  FILLER              PIC X(04)   VALUE SPACES.
002710 
002720* SCRATCH FOR THE INTEGER-BISECTION SQUARE ROOT USED BY
002730* 2150-CALC-LEVEL BELOW - S9(18) ON THE TARGET AND THE SQUARE
002740* BECAUSE THE SCALED VALUE CAN RUN PAST NINE DIGITS FOR A
002750* HIGH-EXPERIENCE PLAYER.
002760        01  WS-SQRT-WORK.
002770* SCALED TARGET VALUE THE BISECTION SEARCHES TOWARD.
002780            05  W-SQRT-TARGET       PIC S9(18)  COMP VALUE 0.
002790* LOW END OF THE BISECTION SEARCH RANGE.
002800            05  W-SQRT-LO           PIC S9(09)  COMP VALUE 0.
002810* HIGH END OF THE BISECTION SEARCH RANGE.
002820            05  W-SQRT-HI           PIC S9(09)  COMP VALUE 0.
002830* MIDPOINT TESTED ON EACH BISECTION STEP.
002840            05  W-SQRT-MID          PIC S9(09)  COMP VALUE 0.
002850* MIDPOINT SQUARED, COMPARED AGAINST THE TARGET.
002860            05  W-SQRT-SQ           PIC S9(18)  COMP VALUE 0.
002870            05  FILLER              PIC X(04)   VALUE SPACES.
002880 
002890* IN-STORAGE IMAGE OF THE PLAYER MASTER.  LOADED ONCE AT
002900* START-UP, MAINTAINED HERE FOR THE LIFE OF THE RUN, AND
002910* SPUN BACK OUT TO PLRNEW AT CLOSE.  T- PREFIX PER THE
002920* SHOP'S TABLE CONVENTION FOR AN OCCURS WORKING COPY.
002930        01  PLAYER-TABLE.
002940            05  T-PLR-ENTRY OCCURS 9999 TIMES.
002950* 9999 IS COMFORTABLY ABOVE THE LARGEST ROSTER THE GAME HAS
002960* EVER CARRIED - RAISE IT HERE AND IN THE SUBSCRIPT WIDTHS
002970* ABOVE TOGETHER IF THAT EVER CHANGES.
002980                10  T-PLR-ID        PIC 9(10).
002990                10  T-PLR-NAME      PIC X(12).
003000                10  T-PLR-TITLE     PIC X(30).
003010                10  T-PLR-RACE      PIC X(08).
003020                10  T-PLR-PROF      PIC X(08).
003030                10  T-PLR-BIRTH     PIC 9(08).
003040* PRINTABLE CCYY-MM-DD BREAKOUT FOR 2510-ECHO-PLAYER BELOW -
003050* NOT USED FOR ANY COMPARISON, JUST THE SYSOUT ECHO.
003060                10  T-PLR-BIRTH-PRT REDEFINES T-PLR-BIRTH.
003070                    15  T-PLR-B-CCYY  PIC 9(04).
003080                    15  T-PLR-B-MM    PIC 9(02).
003090                    15  T-PLR-B-DD    PIC 9(02).
003100                10  T-PLR-BANNED    PIC X(01).
003110                10  T-PLR-EXP       PIC 9(08).
003120                10  T-PLR-LEVEL     PIC 9(04).
003130                10  T-PLR-UNTIL     PIC 9(08).
003140                10  FILLER          PIC X(05).
003150 
003160        PROCEDURE DIVISION.
003170 
003180* MAIN LINE - INIT ONCE, PROCESS ONE TRANSACTION CARD PER
003190* PASS OF 2000-MAINLINE UNTIL TRANSIN IS EXHAUSTED, CLOSE
003200* THE RUN OUT.  NOTHING ELSE IN THIS PROGRAM SITS OUTSIDE
003210* THIS THREE-PARAGRAPH SHAPE.
003220        0000-PLRMAINT.
003230* RUNS ONE-TIME START-UP AT 1000-INIT.
003240            PERFORM 1000-INIT THRU 1000-EXIT.
003250* DRIVES ONE PASS OF THE BATCH LOGIC AT 2000-MAINLINE.
003260            PERFORM 2000-MAINLINE THRU 2000-EXIT
003270                UNTIL PLRM-NO-MORE-TRANS.
003280* CLOSES OUT THE RUN AT 3000-CLOSING.
003290            PERFORM 3000-CLOSING THRU 3000-EXIT.
003300            STOP RUN.
003310 
003320*----------------------------------------------------------*
003330* INITIALIZATION                                           *
003340*----------------------------------------------------------*
003350* OPEN THE THREE FILES, PULL THE RUN DATE FOR THE CONTROL-
003360* TOTAL BANNER, LOAD THE CURRENT MASTER INTO STORAGE, AND
003370* PRIME THE READ-AHEAD ON TRANSIN BEFORE THE MAIN LOOP
003380* EVER LOOKS AT A TRANSACTION RECORD.
003390        1000-INIT.
003400            ACCEPT WS-RUN-DATE-RAW FROM DATE.
003410 
003420* OPENS PLAYER-MST FOR THE RUN.
003430            OPEN INPUT  PLAYER-MST
003440                 TRANS-FILE.
003450* OPENS PLAYER-NEW FOR THE RUN.
003460            OPEN OUTPUT PLAYER-NEW
003470                 RESULT-FILE.
003480 
003490* LOADS THE MASTER INTO THE IN-STORAGE TABLE AT 1100-LOAD-MASTER.
003500            PERFORM 1100-LOAD-MASTER THRU 1100-EXIT.
003510* READS THE NEXT TRANSACTION CARD AT 9000-READ-TRAN.
003520            PERFORM 9000-READ-TRAN THRU 9000-EXIT.
003530        1000-EXIT.
003540            EXIT.
003550 
003560* READS PLRMST INTO THE PLAYER-TABLE ENTRY BY ENTRY.  THE
003570* HIGH-WATER ID (W-MAX-ID) IS TRACKED HERE RATHER THAN
003580* RESCANNED AT CREATE TIME (GMS-118 ABOVE).
003590        1100-LOAD-MASTER.
003600* CARRIES 0 TO THE WORKING PLR CNT.
003610            MOVE 0  TO W-PLR-CNT.
003620* CARRIES 0 TO THE WORKING MAX ID.
003630            MOVE 0  TO W-MAX-ID.
003640* CARRIES THE VALUE 'NO' TO THE WORKING MASTER EOF.
003650            MOVE 'NO' TO W-MASTER-EOF.
003660* READS A SINGLE MASTER RECORD INTO THE TABLE AT 1110-LOAD-ONE-MASTER.
003670            PERFORM 1110-LOAD-ONE-MASTER THRU 1110-EXIT
003680                UNTIL PLRM-MASTER-AT-EOF.
003690        1100-EXIT.
003700            EXIT.
003710 
003720        1110-LOAD-ONE-MASTER.
003730* BUMPS THE WORKING PLR CNT.
003740            ADD 1 TO W-PLR-CNT.
003750* READS THE NEXT PLAYER MASTER RECORD.
003760            READ PLAYER-MST INTO T-PLR-ENTRY(W-PLR-CNT)
003770                AT END
003780* BACKS OFF THE WORKING PLR CNT.
003790                    SUBTRACT 1 FROM W-PLR-CNT
003800* CARRIES THE VALUE 'YES' TO THE WORKING MASTER EOF.
003810                    MOVE 'YES' TO W-MASTER-EOF
003820            END-READ.
003830* CHECKS WHETHER NOT PLRM MASTER AT EOF.
003840            IF NOT PLRM-MASTER-AT-EOF
003850* CHECKS WHETHER THE TABLE ENTRY'S ID > W MAX ID.
003860                IF T-PLR-ID(W-PLR-CNT) > W-MAX-ID
003870* CARRIES THE TABLE ENTRY'S ID TO THE WORKING MAX ID.
003880                    MOVE T-PLR-ID(W-PLR-CNT) TO W-MAX-ID
003890                END-IF
003900            END-IF.
003910        1110-EXIT.
003920            EXIT.
003930 
003940*----------------------------------------------------------*
003950* TRANSACTION DISPATCH                                     *
003960*----------------------------------------------------------*
003970* VALIDATE FIRST.  A REJECTED CARD STILL GETS A RESULT ROW
003980* (STATUS 400) SO THE OPERATOR SEES EVERY CARD ACCOUNTED
003990* FOR ON THE CONTROL TOTALS - NOTHING IS SILENTLY DROPPED.
004000* A GOOD CARD FALLS THROUGH TO THE ACTION-CODE EVALUATE.
004010        2000-MAINLINE.
004020* EDITS THE TRANSACTION CARD FIELD BY FIELD AT 2100-VALIDATE-TRAN.
004030            PERFORM 2100-VALIDATE-TRAN THRU 2100-EXIT.
004040 
004050* CHECKS WHETHER PLRM TRAN REJECTED.
004060            IF PLRM-TRAN-REJECTED
004070* CARRIES THE VALUE '400' TO THE RESULT ROW'S STATUS.
004080                MOVE '400' TO RSLT-STATUS
004090* CHECKS WHETHER THE TRANSACTION'S ID IS NUMERIC.
004100                IF TRN-ID IS NUMERIC
004110* CARRIES THE TRANSACTION'S ID TO THE RESULT ROW'S ID.
004120                    MOVE TRN-ID TO RSLT-ID
004130                ELSE
004140* CARRIES ZERO TO THE RESULT ROW'S ID.
004150                    MOVE ZERO TO RSLT-ID
004160                END-IF
004170            ELSE
004180* BRANCHES ON THE TRANSACTION'S ACTION.
004190                EVALUATE TRN-ACTION
004200* ROUTES ON THE VALUE 'C'.
004210                    WHEN 'C'
004220* APPENDS A NEW ENTRY TO THE TABLE AT 2200-DO-CREATE.
004230                        PERFORM 2200-DO-CREATE THRU 2200-EXIT
004240* ROUTES ON THE VALUE 'U'.
004250                    WHEN 'U'
004260* APPLIES THE SUPPLIED FIELDS TO THE TABLE ENTRY AT 2300-DO-UPDATE.
004270                        PERFORM 2300-DO-UPDATE THRU 2300-EXIT
004280* ROUTES ON THE VALUE 'D'.
004290                    WHEN 'D'
004300* CLOSES THE GAP LEFT BY A DELETED ENTRY AT 2400-DO-DELETE.
004310                        PERFORM 2400-DO-DELETE THRU 2400-EXIT
004320* ROUTES ON THE VALUE 'G'.
004330                    WHEN 'G'
004340* LOOKS UP THE PLAYER AND BUILDS THE RESULT ROW AT 2500-DO-GET.
004350                        PERFORM 2500-DO-GET    THRU 2500-EXIT
004360                END-EVALUATE
004370            END-IF.
004380 
004390* CARRIES THE TRANSACTION'S ACTION TO THE RESULT ROW'S ACTION.
004400            MOVE TRN-ACTION TO RSLT-ACTION.
004410* WRITES THE RESULT ROW AND TALLIES THE OUTCOME AT 2900-WRITE-RESULT.
004420            PERFORM 2900-WRITE-RESULT THRU 2900-EXIT.
004430* READS THE NEXT TRANSACTION CARD AT 9000-READ-TRAN.
004440            PERFORM 9000-READ-TRAN THRU 9000-EXIT.
004450        2000-EXIT.
004460            EXIT.
004470 
004480*----------------------------------------------------------*
004490* FIELD VALIDATION - THE SHOP'S USUAL PATTERN FOR THIS:     *
004500* ASSUME BAD, PROVE GOOD, GO TO THE EXIT THE MOMENT A      *
004510* FIELD FAILS.                                             *
004520*----------------------------------------------------------*
004530* A BAD ACTION CODE FAILS IMMEDIATELY - THERE IS NO FIELD
004540* LIST TO CHECK FOR AN ACTION NOBODY RECOGNIZES.  ID IS
004550* REQUIRED ON EVERY ACTION BUT CREATE (CREATE ASSIGNS ITS
004560* OWN ID BELOW); THE REMAINING FIELDS SPLIT INTO THE
004570* CREATE'S REQUIRED SET AND UPDATE'S OPTIONAL SET.
004580        2100-VALIDATE-TRAN.
004590* CARRIES THE VALUE 'YES' TO ERR SWITCH.
004600            MOVE 'YES' TO ERR-SWITCH.
004610 
004620* CHECKS WHETHER NOT TRN ACTION VALID.
004630            IF NOT TRN-ACTION-VALID
004640                GO TO 2100-EXIT
004650            END-IF.
004660 
004670* CHECKS WHETHER THE TRANSACTION'S ACTION NOT = 'C'.
004680            IF TRN-ACTION NOT = 'C'
004690* CHECKS THE REQUIRED ID FIELD AT 2105-VAL-ID-REQ.
004700                PERFORM 2105-VAL-ID-REQ THRU 2105-EXIT
004710* CHECKS WHETHER PLRM TRAN REJECTED.
004720                IF PLRM-TRAN-REJECTED
004730                    GO TO 2100-EXIT
004740                END-IF
004750            END-IF.
004760 
004770* CHECKS WHETHER THE TRANSACTION'S ACTION = 'C'.
004780            IF TRN-ACTION = 'C'
004790* CHECKS THE REQUIRED NAME FIELD AT 2111-VAL-NAME-REQ.
004800                PERFORM 2111-VAL-NAME-REQ  THRU 2111-EXIT
004810                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
004820* CHECKS THE REQUIRED TITLE FIELD AT 2112-VAL-TITLE-REQ.
004830                PERFORM 2112-VAL-TITLE-REQ THRU 2112-EXIT
004840                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
004850* CHECKS THE REQUIRED RACE CODE AT 2113-VAL-RACE-REQ.
004860                PERFORM 2113-VAL-RACE-REQ  THRU 2113-EXIT
004870                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
004880* CHECKS THE REQUIRED PROFESSION CODE AT 2114-VAL-PROF-REQ.
004890                PERFORM 2114-VAL-PROF-REQ  THRU 2114-EXIT
004900                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
004910* CHECKS THE REQUIRED BIRTH DATE AT 2115-VAL-BIRTH-REQ.
004920                PERFORM 2115-VAL-BIRTH-REQ THRU 2115-EXIT
004930                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
004940* CHECKS THE REQUIRED EXPERIENCE FIELD AT 2116-VAL-EXP-REQ.
004950                PERFORM 2116-VAL-EXP-REQ   THRU 2116-EXIT
004960                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
004970            END-IF.
004980 
004990* CHECKS WHETHER THE TRANSACTION'S ACTION = 'U'.
005000            IF TRN-ACTION = 'U'
005010* CHECKS THE OPTIONAL NAME FIELD WHEN SUPPLIED AT 2121-VAL-NAME-OPT.
005020                PERFORM 2121-VAL-NAME-OPT   THRU 2121-EXIT
005030                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
005040* CHECKS THE OPTIONAL RACE CODE WHEN SUPPLIED AT 2123-VAL-RACE-OPT.
005050                PERFORM 2123-VAL-RACE-OPT   THRU 2123-EXIT
005060                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
005070* CHECKS THE OPTIONAL PROFESSION CODE WHEN SUPPLIED AT 2124-VAL-PROF-OPT.
005080                PERFORM 2124-VAL-PROF-OPT   THRU 2124-EXIT
005090                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
005100* CHECKS THE OPTIONAL BIRTH DATE WHEN SUPPLIED AT 2125-VAL-BIRTH-OPT.
005110                PERFORM 2125-VAL-BIRTH-OPT  THRU 2125-EXIT
005120                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
005130* CHECKS THE OPTIONAL BANNED FLAG WHEN SUPPLIED AT 2126-VAL-BANNED-OPT.
005140                PERFORM 2126-VAL-BANNED-OPT THRU 2126-EXIT
005150                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
005160* CHECKS THE OPTIONAL EXPERIENCE FIELD WHEN SUPPLIED AT 2127-VAL-EXP-OPT.
005170                PERFORM 2127-VAL-EXP-OPT    THRU 2127-EXIT
005180                IF PLRM-TRAN-REJECTED GO TO 2100-EXIT END-IF
005190            END-IF.
005200 
005210* CARRIES THE VALUE 'NO' TO ERR SWITCH.
005220            MOVE 'NO' TO ERR-SWITCH.
005230        2100-EXIT.
005240            EXIT.
005250 
005260* ID MUST BE PRESENT AND POSITIVE FOR UPDATE/DELETE/GET.
005270        2105-VAL-ID-REQ.
005280* CHECKS WHETHER THE TRANSACTION'S ID IS NUMERIC AND TRN ID > 0.
005290            IF TRN-ID IS NUMERIC AND TRN-ID > 0
005300* CARRIES THE VALUE 'NO' TO ERR SWITCH.
005310                MOVE 'NO'  TO ERR-SWITCH
005320            ELSE
005330* CARRIES THE VALUE 'YES' TO ERR SWITCH.
005340                MOVE 'YES' TO ERR-SWITCH
005350            END-IF.
005360        2105-EXIT.
005370            EXIT.
005380 
005390* NAME IS REQUIRED ON CREATE - ANY NON-BLANK CONTENT PASSES.
005400        2111-VAL-NAME-REQ.
005410* CHECKS WHETHER THE TRANSACTION'S NAME NOT = SPACES.
005420            IF TRN-NAME NOT = SPACES
005430* CARRIES THE VALUE 'NO' TO ERR SWITCH.
005440                MOVE 'NO'  TO ERR-SWITCH
005450            ELSE
005460* CARRIES THE VALUE 'YES' TO ERR SWITCH.
005470                MOVE 'YES' TO ERR-SWITCH
005480            END-IF.
005490        2111-EXIT.
005500            EXIT.
005510 
005520* '*' IN COLUMN 1 MEANS TITLE WAS NOT SUPPLIED.  TITLE IS
005530* MANDATORY ON CREATE (AN EMPTY TITLE IS FINE - JUST NOT A
005540* MISSING ONE).
005550        2112-VAL-TITLE-REQ.
005560* CHECKS WHETHER THE TRANSACTION'S TITLE = '*'.
005570            IF TRN-TITLE(1:1) = '*'
005580* CARRIES THE VALUE 'YES' TO ERR SWITCH.
005590                MOVE 'YES' TO ERR-SWITCH
005600            ELSE
005610* CARRIES THE VALUE 'NO' TO ERR SWITCH.
005620                MOVE 'NO'  TO ERR-SWITCH
005630            END-IF.
005640        2112-EXIT.
005650            EXIT.
005660 
005670* RACE MUST BE ONE OF THE SEVEN CODES CARRIED AS 88-LEVELS
005680* ON TRN-RACE ABOVE.
005690        2113-VAL-RACE-REQ.
005700* CHECKS WHETHER THE TRANSACTION'S RACE VALID.
005710            IF TRN-RACE-VALID
005720* CARRIES THE VALUE 'NO' TO ERR SWITCH.
005730                MOVE 'NO'  TO ERR-SWITCH
005740            ELSE
005750* CARRIES THE VALUE 'YES' TO ERR SWITCH.
005760                MOVE 'YES' TO ERR-SWITCH
005770            END-IF.
005780        2113-EXIT.
005790            EXIT.
005800 
005810* PROFESSION - SAME TREATMENT, EIGHT CODES NOW THAT NAZGUL
005820* AND DRUID HAVE BEEN ADDED (GMS-019 ABOVE).
005830        2114-VAL-PROF-REQ.
005840* CHECKS WHETHER THE TRANSACTION'S PROF VALID.
005850            IF TRN-PROF-VALID
005860* CARRIES THE VALUE 'NO' TO ERR SWITCH.
005870                MOVE 'NO'  TO ERR-SWITCH
005880            ELSE
005890* CARRIES THE VALUE 'YES' TO ERR SWITCH.
005900                MOVE 'YES' TO ERR-SWITCH
005910            END-IF.
005920        2114-EXIT.
005930            EXIT.
005940 
005950* BIRTHDAY MUST BE A FULL CCYYMMDD IN THE GAME CALENDAR'S
005960* YEAR RANGE - NOT A CALENDAR CHECK, JUST A SANITY WINDOW.
005970        2115-VAL-BIRTH-REQ.
005980* CHECKS WHETHER THE TRANSACTION'S BIRTH IS NUMERIC.
005990            IF TRN-BIRTH IS NUMERIC
006000                    AND TRN-BIRTH >= 20000101
006010                    AND TRN-BIRTH <  30010101
006020* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006030                MOVE 'NO'  TO ERR-SWITCH
006040            ELSE
006050* CARRIES THE VALUE 'YES' TO ERR SWITCH.
006060                MOVE 'YES' TO ERR-SWITCH
006070            END-IF.
006080        2115-EXIT.
006090            EXIT.
006100 
006110* EXPERIENCE CEILING RAISED TO 10,000,000 PER GMS-047 ABOVE.
006120        2116-VAL-EXP-REQ.
006130* CHECKS WHETHER THE TRANSACTION'S EXP IS NUMERIC AND TRN EXP NUM <=.
006140            IF TRN-EXP IS NUMERIC AND TRN-EXP-NUM <= 10000000
006150* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006160                MOVE 'NO'  TO ERR-SWITCH
006170            ELSE
006180* CARRIES THE VALUE 'YES' TO ERR SWITCH.
006190                MOVE 'YES' TO ERR-SWITCH
006200            END-IF.
006210        2116-EXIT.
006220            EXIT.
006230 
006240* NAME IS NEVER SUPPLIED-BUT-INVALID - ANY NON-BLANK VALUE
006250* IN A 12-BYTE FIELD IS AUTOMATICALLY 1-12 CHARACTERS.
006260        2121-VAL-NAME-OPT.
006270* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006280            MOVE 'NO' TO ERR-SWITCH.
006290        2121-EXIT.
006300            EXIT.
006310 
006320* OPTIONAL FIELDS ON UPDATE SKIP VALIDATION WHEN THE
006330* TRANSACTION LEFT THEM BLANK/ZERO - THAT IS HOW THE CARD
006340* SAYS 'DO NOT CHANGE THIS FIELD'.  SUPPLIED VALUES FALL
006350* THROUGH TO THE SAME REQUIRED-FIELD CHECK CREATE USES.
006360        2123-VAL-RACE-OPT.
006370* CHECKS WHETHER THE TRANSACTION'S RACE = SPACES.
006380            IF TRN-RACE = SPACES
006390* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006400                MOVE 'NO'  TO ERR-SWITCH
006410            ELSE
006420* CHECKS THE REQUIRED RACE CODE AT 2113-VAL-RACE-REQ.
006430                PERFORM 2113-VAL-RACE-REQ THRU 2113-EXIT
006440            END-IF.
006450        2123-EXIT.
006460            EXIT.
006470 
006480        2124-VAL-PROF-OPT.
006490* CHECKS WHETHER THE TRANSACTION'S PROF = SPACES.
006500            IF TRN-PROF = SPACES
006510* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006520                MOVE 'NO'  TO ERR-SWITCH
006530            ELSE
006540* CHECKS THE REQUIRED PROFESSION CODE AT 2114-VAL-PROF-REQ.
006550                PERFORM 2114-VAL-PROF-REQ THRU 2114-EXIT
006560            END-IF.
006570        2124-EXIT.
006580            EXIT.
006590 
006600        2125-VAL-BIRTH-OPT.
006610* CHECKS WHETHER THE TRANSACTION'S BIRTH = ZERO.
006620            IF TRN-BIRTH = ZERO
006630* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006640                MOVE 'NO'  TO ERR-SWITCH
006650            ELSE
006660* CHECKS THE REQUIRED BIRTH DATE AT 2115-VAL-BIRTH-REQ.
006670                PERFORM 2115-VAL-BIRTH-REQ THRU 2115-EXIT
006680            END-IF.
006690        2125-EXIT.
006700            EXIT.
006710 
006720* BANNED FLAG VALIDATED ON UPDATE SINCE GMS-081 ABOVE - MUST
006730* BE Y OR N WHEN SUPPLIED, PER THE 88-LEVEL ON TRN-BANNED.
006740        2126-VAL-BANNED-OPT.
006750* CHECKS WHETHER THE TRANSACTION'S BANNED = SPACE.
006760            IF TRN-BANNED = SPACE
006770* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006780                MOVE 'NO'  TO ERR-SWITCH
006790            ELSE
006800* CHECKS WHETHER THE TRANSACTION'S BANNED VALID.
006810                IF TRN-BANNED-VALID
006820* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006830                    MOVE 'NO'  TO ERR-SWITCH
006840                ELSE
006850* CARRIES THE VALUE 'YES' TO ERR SWITCH.
006860                    MOVE 'YES' TO ERR-SWITCH
006870                END-IF
006880            END-IF.
006890        2126-EXIT.
006900            EXIT.
006910 
006920        2127-VAL-EXP-OPT.
006930* CHECKS WHETHER THE TRANSACTION'S EXP = SPACES.
006940            IF TRN-EXP = SPACES
006950* CARRIES THE VALUE 'NO' TO ERR SWITCH.
006960                MOVE 'NO'  TO ERR-SWITCH
006970            ELSE
006980* CHECKS THE REQUIRED EXPERIENCE FIELD AT 2116-VAL-EXP-REQ.
006990                PERFORM 2116-VAL-EXP-REQ THRU 2116-EXIT
007000            END-IF.
007010        2127-EXIT.
007020            EXIT.
007030 
007040*----------------------------------------------------------*
007050* CREATE                                                   *
007060*----------------------------------------------------------*
007070* APPENDS A NEW ENTRY TO THE END OF THE IN-STORAGE TABLE
007080* AND ASSIGNS THE NEXT ID OFF W-MAX-ID - IDS ARE NEVER
007090* REUSED, EVEN ACROSS A DELETE (GMS-102 BELOW EXPLAINS WHY
007100* DELETE CANNOT JUST HAND THE GAP BACK).
007110        2200-DO-CREATE.
007120* BUMPS THE WORKING PLR CNT.
007130            ADD 1 TO W-PLR-CNT.
007140* DERIVES THE WORKING NEW ID.
007150            COMPUTE W-NEW-ID = W-MAX-ID + 1.
007160* CARRIES THE WORKING NEW ID TO THE TABLE ENTRY'S ID.
007170            MOVE W-NEW-ID  TO T-PLR-ID(W-PLR-CNT).
007180* CARRIES THE WORKING NEW ID TO THE WORKING MAX ID.
007190            MOVE W-NEW-ID  TO W-MAX-ID.
007200* CARRIES THE TRANSACTION'S NAME TO THE TABLE ENTRY'S NAME.
007210            MOVE TRN-NAME  TO T-PLR-NAME(W-PLR-CNT).
007220* CARRIES THE TRANSACTION'S TITLE TO THE TABLE ENTRY'S TITLE.
007230            MOVE TRN-TITLE TO T-PLR-TITLE(W-PLR-CNT).
007240* CARRIES THE TRANSACTION'S RACE TO THE TABLE ENTRY'S RACE.
007250            MOVE TRN-RACE  TO T-PLR-RACE(W-PLR-CNT).
007260* CARRIES THE TRANSACTION'S PROF TO THE TABLE ENTRY'S PROF.
007270            MOVE TRN-PROF  TO T-PLR-PROF(W-PLR-CNT).
007280* CARRIES THE TRANSACTION'S BIRTH TO THE TABLE ENTRY'S BIRTH.
007290            MOVE TRN-BIRTH TO T-PLR-BIRTH(W-PLR-CNT).
007300 
007310* CHECKS WHETHER THE TRANSACTION'S BANNED VALID.
007320            IF TRN-BANNED-VALID
007330* CARRIES THE TRANSACTION'S BANNED TO THE TABLE ENTRY'S BANNED.
007340                MOVE TRN-BANNED TO T-PLR-BANNED(W-PLR-CNT)
007350            ELSE
007360* CARRIES THE VALUE 'N' TO THE TABLE ENTRY'S BANNED.
007370                MOVE 'N' TO T-PLR-BANNED(W-PLR-CNT)
007380            END-IF.
007390 
007400* CARRIES THE TRANSACTION'S EXP NUM TO THE TABLE ENTRY'S EXP.
007410            MOVE TRN-EXP-NUM TO T-PLR-EXP(W-PLR-CNT).
007420* CARRIES THE WORKING PLR CNT TO THE WORKING PLR SUB.
007430            MOVE W-PLR-CNT   TO W-PLR-SUB.
007440* DERIVES THE LEVEL FROM EXPERIENCE BY BISECTION AT 2150-CALC-LEVEL.
007450            PERFORM 2150-CALC-LEVEL      THRU 2150-EXIT.
007460* DERIVES THE EXPERIENCE STILL NEEDED FOR NEXT LEVEL AT.
007470            PERFORM 2160-CALC-UNTIL-NEXT THRU 2160-EXIT.
007480 
007490* CARRIES THE VALUE '200' TO THE RESULT ROW'S STATUS.
007500            MOVE '200'   TO RSLT-STATUS.
007510* CARRIES THE WORKING NEW ID TO THE RESULT ROW'S ID.
007520            MOVE W-NEW-ID TO RSLT-ID.
007530        2200-EXIT.
007540            EXIT.
007550 
007560*----------------------------------------------------------*
007570* LEVEL = TRUNC( (SQRT(2500 + 200 * EXP) - 50) / 100 )     *
007580* NO INTRINSIC FUNCTION IN THIS SHOP'S COMPILER - THE ROOT *
007590* IS FOUND BY INTEGER BISECTION, SCALED BY 10,000 SO THE   *
007600* RESULT CARRIES FOUR DECIMAL PLACES BEFORE TRUNCATION.    *
007610*----------------------------------------------------------*
007620        2150-CALC-LEVEL.
007630* DERIVES THE WORKING SQRT TARGET.
007640            COMPUTE W-SQRT-TARGET =
007650                (2500 + 200 * T-PLR-EXP(W-PLR-SUB)) * 100000000.
007660* CARRIES 0 TO THE WORKING SQRT LO.
007670            MOVE 0         TO W-SQRT-LO.
007680* CARRIES 999999999 TO THE WORKING SQRT HI.
007690            MOVE 999999999 TO W-SQRT-HI.
007700* HALVES THE BISECTION SEARCH RANGE ONE STEP AT 2151-BISECT-STEP.
007710            PERFORM 2151-BISECT-STEP THRU 2151-EXIT
007720                UNTIL (W-SQRT-HI - W-SQRT-LO) <= 1.
007730* DERIVES THE TABLE ENTRY'S LEVEL.
007740            COMPUTE T-PLR-LEVEL(W-PLR-SUB) =
007750                (W-SQRT-LO - 500000) / 1000000.
007760        2150-EXIT.
007770            EXIT.
007780 
007790* ONE HALVING OF THE SEARCH RANGE PER CALL - NARROWS W-SQRT-LO
007800* / W-SQRT-HI TOWARD THE TRUE ROOT UNTIL 2150 ABOVE STOPS
007810* THE LOOP ONCE THE RANGE COLLAPSES TO A SINGLE UNIT.
007820        2151-BISECT-STEP.
007830* DERIVES THE WORKING SQRT MID.
007840            COMPUTE W-SQRT-MID = (W-SQRT-LO + W-SQRT-HI) / 2.
007850* DERIVES THE WORKING SQRT SQ.
007860            COMPUTE W-SQRT-SQ  = W-SQRT-MID * W-SQRT-MID.
007870* CHECKS WHETHER THE WORKING SQRT SQ > W SQRT TARGET.
007880            IF W-SQRT-SQ > W-SQRT-TARGET
007890* CARRIES THE WORKING SQRT MID TO THE WORKING SQRT HI.
007900                MOVE W-SQRT-MID TO W-SQRT-HI
007910            ELSE
007920* CARRIES THE WORKING SQRT MID TO THE WORKING SQRT LO.
007930                MOVE W-SQRT-MID TO W-SQRT-LO
007940            END-IF.
007950        2151-EXIT.
007960            EXIT.
007970 
007980* UNTIL-NEXT IS THE EXPERIENCE STILL NEEDED TO HIT THE NEXT
007990* LEVEL - DERIVED FROM THE SAME QUADRATIC THE LEVEL FORMULA
008000* ABOVE COMES FROM, NOT STORED ANYWHERE ELSE ON THE CARD.
008010        2160-CALC-UNTIL-NEXT.
008020* DERIVES THE TABLE ENTRY'S UNTIL.
008030            COMPUTE T-PLR-UNTIL(W-PLR-SUB) =
008040                50 * (T-PLR-LEVEL(W-PLR-SUB) + 1)
008050                   * (T-PLR-LEVEL(W-PLR-SUB) + 2)
008060                   - T-PLR-EXP(W-PLR-SUB).
008070        2160-EXIT.
008080            EXIT.
008090 
008100*----------------------------------------------------------*
008110* UPDATE - ONLY FIELDS THE TRANSACTION ACTUALLY SUPPLIED   *
008120* WERE VALIDATED ABOVE; APPLY THOSE SAME FIELDS HERE.      *
008130*----------------------------------------------------------*
008140* EACH FIELD CHECKED AGAINST ITS OWN BLANK/ZERO WILDCARD -
008150* A FIELD LEFT OFF THE CARD IS LEFT ALONE ON THE MASTER.
008160* EXPERIENCE IS THE ONLY FIELD THAT TRIGGERS A LEVEL/UNTIL-
008170* NEXT RECALCULATION, SINCE THOSE TWO ARE DERIVED SOLELY
008180* FROM EXPERIENCE (SEE 2150/2160 ABOVE).
008190        2300-DO-UPDATE.
008200* LOCATES THE TABLE ENTRY BY ID AT 2310-FIND-PLAYER.
008210            PERFORM 2310-FIND-PLAYER THRU 2310-EXIT.
008220* CHECKS WHETHER PLRM PLAYER NOTFND.
008230            IF PLRM-PLAYER-NOTFND
008240* CARRIES THE VALUE '404' TO THE RESULT ROW'S STATUS.
008250                MOVE '404' TO RSLT-STATUS
008260            ELSE
008270* CHECKS WHETHER THE TRANSACTION'S NAME NOT = SPACES.
008280                IF TRN-NAME NOT = SPACES
008290* CARRIES THE TRANSACTION'S NAME TO THE TABLE ENTRY'S NAME.
008300                    MOVE TRN-NAME TO T-PLR-NAME(W-PLR-SUB)
008310                END-IF
008320* CHECKS WHETHER THE TRANSACTION'S TITLE NOT = '*'.
008330                IF TRN-TITLE(1:1) NOT = '*'
008340* CARRIES THE TRANSACTION'S TITLE TO THE TABLE ENTRY'S TITLE.
008350                    MOVE TRN-TITLE TO T-PLR-TITLE(W-PLR-SUB)
008360                END-IF
008370* CHECKS WHETHER THE TRANSACTION'S RACE NOT = SPACES.
008380                IF TRN-RACE NOT = SPACES
008390* CARRIES THE TRANSACTION'S RACE TO THE TABLE ENTRY'S RACE.
008400                    MOVE TRN-RACE TO T-PLR-RACE(W-PLR-SUB)
008410                END-IF
008420* CHECKS WHETHER THE TRANSACTION'S PROF NOT = SPACES.
008430                IF TRN-PROF NOT = SPACES
008440* CARRIES THE TRANSACTION'S PROF TO THE TABLE ENTRY'S PROF.
008450                    MOVE TRN-PROF TO T-PLR-PROF(W-PLR-SUB)
008460                END-IF
008470* CHECKS WHETHER THE TRANSACTION'S BIRTH NOT = ZERO.
008480                IF TRN-BIRTH NOT = ZERO
008490* CARRIES THE TRANSACTION'S BIRTH TO THE TABLE ENTRY'S BIRTH.
008500                    MOVE TRN-BIRTH TO T-PLR-BIRTH(W-PLR-SUB)
008510                END-IF
008520* CHECKS WHETHER THE TRANSACTION'S BANNED NOT = SPACE.
008530                IF TRN-BANNED NOT = SPACE
008540* CARRIES THE TRANSACTION'S BANNED TO THE TABLE ENTRY'S BANNED.
008550                    MOVE TRN-BANNED TO T-PLR-BANNED(W-PLR-SUB)
008560                END-IF
008570* CHECKS WHETHER THE TRANSACTION'S EXP NOT = SPACES.
008580                IF TRN-EXP NOT = SPACES
008590* CARRIES THE TRANSACTION'S EXP NUM TO THE TABLE ENTRY'S EXP.
008600                    MOVE TRN-EXP-NUM TO T-PLR-EXP(W-PLR-SUB)
008610* DERIVES THE LEVEL FROM EXPERIENCE BY BISECTION AT 2150-CALC-LEVEL.
008620                    PERFORM 2150-CALC-LEVEL      THRU 2150-EXIT
008630* DERIVES THE EXPERIENCE STILL NEEDED FOR NEXT LEVEL AT.
008640                    PERFORM 2160-CALC-UNTIL-NEXT THRU 2160-EXIT
008650                END-IF
008660* CARRIES THE VALUE '200' TO THE RESULT ROW'S STATUS.
008670                MOVE '200' TO RSLT-STATUS
008680            END-IF.
008690* CARRIES THE TRANSACTION'S ID TO THE RESULT ROW'S ID.
008700            MOVE TRN-ID TO RSLT-ID.
008710        2300-EXIT.
008720            EXIT.
008730 
008740*----------------------------------------------------------*
008750* DELETE - CLOSES THE GAP IN THE TABLE IMMEDIATELY RATHER  *
008760* THAN CARRYING A TOMBSTONE FLAG (SEE GMS-102 ABOVE).      *
008770*----------------------------------------------------------*
008780        2400-DO-DELETE.
008790* LOCATES THE TABLE ENTRY BY ID AT 2310-FIND-PLAYER.
008800            PERFORM 2310-FIND-PLAYER THRU 2310-EXIT.
008810* CHECKS WHETHER PLRM PLAYER NOTFND.
008820            IF PLRM-PLAYER-NOTFND
008830* CARRIES THE VALUE '404' TO THE RESULT ROW'S STATUS.
008840                MOVE '404' TO RSLT-STATUS
008850            ELSE
008860* PULLS ONE TABLE ENTRY DOWN OVER THE DELETED SLOT AT 2410-SHIFT-UP.
008870                PERFORM 2410-SHIFT-UP THRU 2410-EXIT
008880                    VARYING W-SHF-SUB FROM W-PLR-SUB BY 1
008890                    UNTIL W-SHF-SUB >= W-PLR-CNT
008900* BACKS OFF THE WORKING PLR CNT.
008910                SUBTRACT 1 FROM W-PLR-CNT
008920* CARRIES THE VALUE '200' TO THE RESULT ROW'S STATUS.
008930                MOVE '200' TO RSLT-STATUS
008940            END-IF.
008950* CARRIES THE TRANSACTION'S ID TO THE RESULT ROW'S ID.
008960            MOVE TRN-ID TO RSLT-ID.
008970        2400-EXIT.
008980            EXIT.
008990 
009000* ONE SLOT OF THE SHIFT PER CALL - PULLS THE NEXT ENTRY DOWN
009010* OVER THE DELETED ONE.  VARYING IN 2400 ABOVE DRIVES THIS
009020* FROM THE DELETED SLOT THROUGH THE OLD END OF THE TABLE.
009030        2410-SHIFT-UP.
009040            MOVE T-PLR-ENTRY(W-SHF-SUB + 1) TO T-PLR-ENTRY(W-SHF-SUB).
009050        2410-EXIT.
009060            EXIT.
009070 
009080        2500-DO-GET.
009090* LOCATES THE TABLE ENTRY BY ID AT 2310-FIND-PLAYER.
009100            PERFORM 2310-FIND-PLAYER THRU 2310-EXIT.
009110* CHECKS WHETHER PLRM PLAYER NOTFND.
009120            IF PLRM-PLAYER-NOTFND
009130* CARRIES THE VALUE '404' TO THE RESULT ROW'S STATUS.
009140                MOVE '404' TO RSLT-STATUS
009150            ELSE
009160* ECHOES THE PLAYER IMAGE TO SYSOUT AT 2510-ECHO-PLAYER.
009170                PERFORM 2510-ECHO-PLAYER THRU 2510-EXIT
009180* CARRIES THE VALUE '200' TO THE RESULT ROW'S STATUS.
009190                MOVE '200' TO RSLT-STATUS
009200            END-IF.
009210* CARRIES THE TRANSACTION'S ID TO THE RESULT ROW'S ID.
009220            MOVE TRN-ID TO RSLT-ID.
009230        2500-EXIT.
009240            EXIT.
009250 
009260* GET HAS NO FIELD OF ITS OWN IN THE 14-BYTE RESULT RECORD
009270* TO CARRY A FULL PLAYER IMAGE, SO THE IMAGE GOES TO SYSOUT
009280* FOR THE OPERATOR, THE SAME CHANNEL THE CONTROL TOTALS USE.
009290        2510-ECHO-PLAYER.
009300            DISPLAY 'PLRMAINT GET - PLAYER ' T-PLR-ID(W-PLR-SUB).
009310            DISPLAY '    NAME.......: ' T-PLR-NAME(W-PLR-SUB).
009320            DISPLAY '    TITLE......: ' T-PLR-TITLE(W-PLR-SUB).
009330            DISPLAY '    RACE.......: ' T-PLR-RACE(W-PLR-SUB).
009340            DISPLAY '    PROFESSION.: ' T-PLR-PROF(W-PLR-SUB).
009350            DISPLAY '    BIRTH......: ' T-PLR-B-CCYY(W-PLR-SUB) '-'
009360                T-PLR-B-MM(W-PLR-SUB) '-' T-PLR-B-DD(W-PLR-SUB).
009370            DISPLAY '    BANNED.....: ' T-PLR-BANNED(W-PLR-SUB).
009380            DISPLAY '    EXPERIENCE.: ' T-PLR-EXP(W-PLR-SUB).
009390            DISPLAY '    LEVEL......: ' T-PLR-LEVEL(W-PLR-SUB).
009400            DISPLAY '    UNTIL-NEXT.: ' T-PLR-UNTIL(W-PLR-SUB).
009410        2510-EXIT.
009420            EXIT.
009430 
009440* LINEAR SEARCH OF THE IN-STORAGE PLAYER TABLE - THE TABLE
009450* RUNS AT MOST A FEW THOUSAND ENTRIES SO A SORTED/INDEXED
009460* SEARCH WAS NEVER WORTH THE EXTRA BOOKKEEPING (SEE 1100
009470* ABOVE FOR HOW THE TABLE GETS BUILT).
009480        2310-FIND-PLAYER.
009490* CARRIES THE VALUE 'NO' TO THE WORKING FOUND SW.
009500            MOVE 'NO' TO W-FOUND-SW.
009510* CARRIES 0 TO THE WORKING PLR SUB.
009520            MOVE 0    TO W-PLR-SUB.
009530* CHECKS ONE TABLE SLOT FOR A MATCHING ID AT 2311-SEARCH-STEP.
009540            PERFORM 2311-SEARCH-STEP THRU 2311-EXIT
009550                VARYING W-SRCH-SUB FROM 1 BY 1
009560                UNTIL W-SRCH-SUB > W-PLR-CNT OR PLRM-PLAYER-FOUND.
009570        2310-EXIT.
009580            EXIT.
009590 
009600* ONE TABLE SLOT PER CALL - STOPS AS SOON AS A MATCH IS SET
009610* SINCE ID IS UNIQUE AND THE TABLE CARRIES NO DUPLICATES.
009620        2311-SEARCH-STEP.
009630* CHECKS WHETHER THE TABLE ENTRY'S ID = TRN ID.
009640            IF T-PLR-ID(W-SRCH-SUB) = TRN-ID
009650* CARRIES THE VALUE 'YES' TO THE WORKING FOUND SW.
009660                MOVE 'YES'     TO W-FOUND-SW
009670* CARRIES THE WORKING SRCH SUB TO THE WORKING PLR SUB.
009680                MOVE W-SRCH-SUB TO W-PLR-SUB
009690            END-IF.
009700        2311-EXIT.
009710            EXIT.
009720 
009730* ONE RESULT ROW PER TRANSACTION CARD, GOOD OR BAD, SO THE
009740* RESULT FILE RECONCILES ONE-FOR-ONE AGAINST TRANSIN.  THE
009750* TWO EVALUATES BELOW FEED THE CONTROL-TOTAL COUNTERS ONLY -
009760* THEY DO NOT AFFECT WHAT WAS ALREADY WRITTEN ABOVE.
009770        2900-WRITE-RESULT.
009780* WRITES OUT THE RESULT ROW'S REC.
009790            WRITE RSLT-REC.
009800 
009810* BRANCHES ON THE RESULT ROW'S STATUS.
009820            EVALUATE RSLT-STATUS
009830* ROUTES ON THE VALUE '200'.
009840                WHEN '200' ADD 1 TO W-OK-CNT
009850* ROUTES ON THE VALUE '400'.
009860                WHEN '400' ADD 1 TO W-BAD-CNT
009870* ROUTES ON THE VALUE '404'.
009880                WHEN '404' ADD 1 TO W-NOTFND-CNT
009890            END-EVALUATE.
009900 
009910* BRANCHES ON THE TRANSACTION'S ACTION.
009920            EVALUATE TRN-ACTION
009930* ROUTES ON THE VALUE 'C'.
009940                WHEN 'C' ADD 1 TO W-CREATE-CNT
009950* ROUTES ON THE VALUE 'U'.
009960                WHEN 'U' ADD 1 TO W-UPDATE-CNT
009970* ROUTES ON THE VALUE 'D'.
009980                WHEN 'D' ADD 1 TO W-DELETE-CNT
009990* ROUTES ON THE VALUE 'G'.
010000                WHEN 'G' ADD 1 TO W-GET-CNT
010010            END-EVALUATE.
010020        2900-EXIT.
010030            EXIT.
010040 
010050*----------------------------------------------------------*
010060* END OF JOB                                                *
010070*----------------------------------------------------------*
010080        3000-CLOSING.
010090* REWRITES THE TABLE BACK OUT TO THE NEW MASTER AT 3100-WRITE-MASTER.
010100            PERFORM 3100-WRITE-MASTER   THRU 3100-EXIT.
010110* DISPLAYS THE CONTROL TOTALS FOR THE OPERATOR AT 3200-DISPLAY-TOTALS.
010120            PERFORM 3200-DISPLAY-TOTALS THRU 3200-EXIT.
010130* CLOSES PLAYER-MST AT END OF RUN.
010140            CLOSE PLAYER-MST
010150                  TRANS-FILE
010160                  PLAYER-NEW
010170                  RESULT-FILE.
010180        3000-EXIT.
010190            EXIT.
010200 
010210* REWRITES THE ENTIRE TABLE BACK OUT TO PLRNEW - THE MASTER
010220* IS ALWAYS REPLACED WHOLE, NEVER PATCHED IN PLACE, SO A
010230* RERUN FROM A COLD START ALWAYS LINES UP WITH PLRMST.
010240        3100-WRITE-MASTER.
010250* WRITES ONE TABLE ENTRY TO THE NEW MASTER AT 3110-WRITE-ONE-MASTER.
010260            PERFORM 3110-WRITE-ONE-MASTER THRU 3110-EXIT
010270                VARYING W-WRT-SUB FROM 1 BY 1
010280                UNTIL W-WRT-SUB > W-PLR-CNT.
010290        3100-EXIT.
010300            EXIT.
010310 
010320* ONE TABLE ENTRY OUT PER CALL, IN TABLE ORDER - CREATES
010330* LAND AT THE BOTTOM OF THE TABLE SO PLRNEW COMES OUT ID
010340* ORDER EXCEPT FOR TODAY'S NEW PLAYERS TRAILING AT THE END.
010350        3110-WRITE-ONE-MASTER.
010360* WRITES OUT PLAYER OUT REC.
010370            WRITE PLAYER-OUT-REC FROM T-PLR-ENTRY(W-WRT-SUB).
010380        3110-EXIT.
010390            EXIT.
010400 
010410* CONTROL TOTALS TO SYSOUT FOR THE OPERATOR - THE LAST TWO
010420* LINES ONLY PRINT UNDER UPSI-0 (PLRM-VERBOSE-RUN) SINCE THE
010430* TABLE SIZE AND HIGH-WATER ID ARE OF INTEREST TO SUPPORT
010440* TRACKING DOWN A RUN, NOT TO THE NIGHTLY OPERATOR CHECKLIST.
010450        3200-DISPLAY-TOTALS.
010460            DISPLAY 'PLRMAINT CONTROL TOTALS - RUN 20'
010470                WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD.
010480            DISPLAY '  TRANSACTIONS READ....... ' W-TRAN-READ-CNT.
010490            DISPLAY '  CREATE................. ' W-CREATE-CNT.
010500            DISPLAY '  UPDATE................. ' W-UPDATE-CNT.
010510            DISPLAY '  DELETE................. ' W-DELETE-CNT.
010520            DISPLAY '  GET..................... ' W-GET-CNT.
010530            DISPLAY '  ACCEPTED (200)......... ' W-OK-CNT.
010540            DISPLAY '  REJECTED-INVALID (400). ' W-BAD-CNT.
010550            DISPLAY '  NOT-FOUND (404)........ ' W-NOTFND-CNT.
010560* CHECKS WHETHER PLRM VERBOSE RUN.
010570            IF PLRM-VERBOSE-RUN
010580                DISPLAY '  PLAYERS ON NEW MASTER.. ' W-PLR-CNT
010590                DISPLAY '  HIGHEST ID ASSIGNED.... ' W-MAX-ID
010600            END-IF.
010610        3200-EXIT.
010620            EXIT.
010630 
010640* COMMON READ PARAGRAPH SHARED BY 1000-INIT'S PRIMING READ AND
010650* 2000-MAINLINE'S LOOP READ, PER THE SHOP'S USUAL READ-AHEAD
010660* CONVENTION - MORE-RECS DRIVES PLRM-NO-MORE-TRANS ABOVE.
010670        9000-READ-TRAN.
010680* READS THE NEXT TRANSACTION CARD.
010690            READ TRANS-FILE
010700                AT END
010710* CARRIES THE VALUE 'NO' TO MORE RECS.
010720                    MOVE 'NO' TO MORE-RECS
010730                NOT AT END
010740* BUMPS THE WORKING TRAN READ CNT.
010750                    ADD 1 TO W-TRAN-READ-CNT
010760            END-READ.
010770        9000-EXIT.
010780            EXIT.
